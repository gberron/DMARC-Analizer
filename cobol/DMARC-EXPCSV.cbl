000100******************************************************************
000200* IDENTIFICATION DIVISION
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    DMARC-EXPCSV.
000600 AUTHOR.        M. SOUTO.
000700 INSTALLATION.  DEPTO DE SISTEMAS - SEGURIDAD DE CORREO.
000800 DATE-WRITTEN.  17/03/1992.
000900 DATE-COMPILED.
001000 SECURITY.      USO INTERNO DEL DEPARTAMENTO. NO DISTRIBUIR.
001100
001200******************************************************************
001300* DMARC-EXPCSV                                                  *
001400*                                                                *
001500* PROPOSITO: RECORRE EL ALMACEN DE INFORMES Y DETALLES Y VUELCA  *
001600*   UNA FILA POR CADA REGISTRO DE DETALLE EN UN ARCHIVO DE       *
001700*   SALIDA CON FORMATO CSV, PARA QUE EL AREA DE AUDITORIA LO     *
001800*   ABRA CON SU PLANILLA DE CALCULO. SE RESPETA EL ORDEN DE      *
001900*   GRABACION DEL ALMACEN (NO SE ORDENA NADA).                   *
002000******************************************************************
002100
002200******************************************************************
002300* HISTORIAL DE CAMBIOS                                          *
002400******************************************************************
002500* 17/03/92 MSO -------- ALTA DEL PROGRAMA (SIST-0455).          *
002600* 02/10/96 MTS -------- SE AGREGAN LAS COLUMNAS DE ALINEACION    *
002700*                       DKIM Y SPF, PEDIDAS POR AUDITORIA        *
002800*                       (SIST-0701).                             *
002900* 21/09/98 HGZ -------- REVISION Y2K, SIN CAMBIO DE LOGICA       *
003000*                       (SIST-0839).                             *
003100* 14/06/04 PAQ -------- EL VOLCADO PASA A TOMAR EL ALMACEN DE    *
003200*                       INFORMES AGREGADOS DMARC EN LUGAR DEL    *
003300*                       ALMACEN DE CONTROL DE CORREO ANTERIOR    *
003400*                       (SIST-1293).                             *
003500* 25/08/17 LCV -------- SE ENCIERRAN ENTRE COMILLAS LOS CAMPOS   *
003600*                       QUE PUEDEN TRAER COMAS (ORGANISMO,       *
003700*                       DOMINIO) (SIST-1940).                    *
003800* 12/11/19 RFE -------- LA CANTIDAD DE MENSAJES SALIA CON        *
003900*                       RELLENO DE BLANCOS A LA IZQUIERDA EN     *
004000*                       LA FILA CSV; SE CORRIGE PARA QUE EL      *
004100*                       CONTADOR SALGA SIN RELLENO (SIST-1956).  *
004200* 06/10/22 MSO -------- SE QUITAN LAS COMILLAS DE ORGANISMO Y    *
004300*                       DOMINIO AGREGADAS EN SIST-1940: EL       *
004400*                       FORMATO DE SALIDA QUE PIDE AUDITORIA ES  *
004500*                       CAMPOS SEPARADOS POR COMA SIN COMILLAS,  *
004600*                       SE VUELVE A ESE FORMATO (SIST-2041).     *
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CABECERAS-ALM   ASSIGN TO CABALM
005700                ORGANIZATION IS SEQUENTIAL
005800                FILE STATUS IS FS-CABALM.
005900
006000     SELECT DETALLES-ALM    ASSIGN TO DETALM
006100                ORGANIZATION IS SEQUENTIAL
006200                FILE STATUS IS FS-DETALM.
006300
006400     SELECT SALIDA-CSV      ASSIGN TO SALCSV
006500                ORGANIZATION IS LINE SEQUENTIAL
006600                FILE STATUS IS FS-SALCSV.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  CABECERAS-ALM
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 360 CHARACTERS.
007300 01  CAB-REG-ALM.
007400     05  CAB-ID-INFORME-AL       PIC X(64).
007500     05  CAB-ORGANISMO-AL        PIC X(40).
007600     05  CAB-EMAIL-AL            PIC X(40).
007700     05  CAB-CONTACTO-EXT-AL     PIC X(40).
007800     05  CAB-FECHA-DESDE-AL      PIC 9(14).
007900     05  CAB-FECHA-HASTA-AL      PIC 9(14).
008000     05  CAB-DOMINIO-AL          PIC X(40).
008100     05  CAB-ADKIM-AL            PIC X(10).
008200     05  CAB-ASPF-AL             PIC X(10).
008300     05  CAB-POLITICA-AL         PIC X(10).
008400     05  CAB-POLITICA-SUB-AL     PIC X(10).
008500     05  CAB-PORCENTAJE-AL       PIC 9(03).
008600     05  CAB-ARCHIVO-AL          PIC X(40).
008700     05  FILLER                  PIC X(25).
008800
008900 FD  DETALLES-ALM
009000     LABEL RECORD IS STANDARD
009100     RECORD CONTAINS 316 CHARACTERS.
009200 01  DET-REG-ALM.
009300     05  DET-ID-INFORME-AL       PIC X(64).
009400     05  DET-IP-ORIGEN-AL        PIC X(45).
009500     05  DET-CANT-MENSAJES-AL    PIC 9(09).
009600     05  DET-DISPOSICION-AL      PIC X(12).
009700     05  DET-DKIM-ALINEADO-AL    PIC X(10).
009800     05  DET-SPF-ALINEADO-AL     PIC X(10).
009900     05  DET-HEADER-FROM-AL      PIC X(40).
010000     05  DET-ENVELOPE-FROM-AL    PIC X(40).
010100     05  DET-DKIM-DOMINIO-AL     PIC X(40).
010200     05  DET-SPF-DOMINIO-AL      PIC X(40).
010300     05  FILLER                  PIC X(06).
010400*--- VISTA ALFA DE LA CANTIDAD, PARA PODER VALIDAR QUE SEA
010500*--- NUMERICA ANTES DE EDITARLA (HAY REGISTROS VIEJOS, DE ANTES
010600*--- DEL CAMBIO DE FORMATO DE 1996, QUE PUEDEN TRAER EL CAMPO
010700*--- EN BLANCO).
010800 01  DET-CANT-MENSAJES-X REDEFINES DET-REG-ALM.
010900     05  FILLER                  PIC X(109).
011000     05  DET-CANT-MENSAJES-ALFA  PIC X(09).
011100     05  FILLER                  PIC X(198).
011200
011300 FD  SALIDA-CSV
011400     LABEL RECORD IS STANDARD
011500     RECORD CONTAINS 300 CHARACTERS.
011600 01  LINEA-CSV                   PIC X(300).
011700
011800 WORKING-STORAGE SECTION.
011900
012000 77  FS-CABALM                   PIC XX.
012100     88  CORRECTO-CABALM         VALUE "00".
012200     88  FIN-CABALM              VALUE "10".
012300 77  FS-DETALM                   PIC XX.
012400     88  CORRECTO-DETALM         VALUE "00".
012500     88  FIN-DETALM              VALUE "10".
012600 77  FS-SALCSV                   PIC XX.
012700     88  CORRECTO-SALCSV         VALUE "00".
012800
012900*--- TABLA DE CABECERAS EN MEMORIA PARA RESOLVER, POR CADA
013000*--- DETALLE, EL ORGANISMO Y EL DOMINIO DEL INFORME AL QUE
013100*--- PERTENECE (MISMA RECETA DEL TABLERO Y DE LA CONSULTA).
013200 01  WS-TABLA-CABECERAS.
013300     05  WS-CAB-ELEM OCCURS 4000 TIMES INDEXED BY IX-CAB.
013400   10  WS-CAB-ID           PIC X(64).
013500   10  WS-CAB-ORG          PIC X(40).
013600   10  WS-CAB-DOM          PIC X(40).
013700 01  WS-CAB-ALFA REDEFINES WS-TABLA-CABECERAS.
013800     05  FILLER                  PIC X(576000).
013900 01  WS-CANT-CAB                 PIC 9(5) COMP VALUE ZERO.
014000
014100 01  WS-ORG-DOM-ACTUAL.
014200     05  WS-ORG-ACTUAL           PIC X(40).
014300     05  WS-DOM-ACTUAL           PIC X(40).
014400 01  WS-ORG-DOM-ALFA REDEFINES WS-ORG-DOM-ACTUAL PIC X(80).
014500
014600 01  WS-CONTADOR-FILAS           PIC 9(7) COMP VALUE ZERO.
014700
014800 01  WS-CANT-MENSAJES-EDIT       PIC Z(8)9.
014900*--- LA FILA CSV QUIERE EL CONTADOR SIN RELLENO ALGUNO (VER       *
015000*--- CABECERA DEL ARCHIVO). EL CAMPO Z(8)9 DE ARRIBA SUPRIME LOS  *
015100*--- CEROS PERO DEJA EL RELLENO DE BLANCOS A LA IZQUIERDA; ESTOS  *
015200*--- CAMPOS CORREN ESE RELLENO HACIA LA DERECHA ANTES DE ARMAR LA *
015300*--- LINEA.                                                      *
015400 01  WS-BLANCOS-CME              PIC 9(2) COMP VALUE ZERO.
015500 01  WS-LARGO-CME                PIC 9(2) COMP VALUE ZERO.
015600 01  WS-CANT-MENSAJES-LJ         PIC X(9) VALUE SPACES.
015700
015800 PROCEDURE DIVISION.
015900
016000******************************************************************
016100* 0000 - CONTROL PRINCIPAL                                       *
016200******************************************************************
016300 0000-INICIO.
016400     PERFORM 1000-ABRIR-ARCHIVOS     THRU 1000-EXIT.
016500     PERFORM 1200-CARGAR-CABECERAS   THRU 1200-EXIT.
016600     PERFORM 2000-ESCRIBIR-ENCABEZADO THRU 2000-EXIT.
016700     PERFORM 2100-LEER-DETALLE       THRU 2100-EXIT.
016800     PERFORM 3000-ESCRIBIR-FILA      THRU 3000-EXIT
016900   UNTIL FIN-DETALM.
017000     PERFORM 9000-CERRAR-ARCHIVOS    THRU 9000-EXIT.
017100     STOP RUN.
017200
017300******************************************************************
017400* 1000 - APERTURA DE ARCHIVOS                                    *
017500******************************************************************
017600 1000-ABRIR-ARCHIVOS.
017700     OPEN INPUT CABECERAS-ALM.
017800     IF NOT CORRECTO-CABALM
017900   DISPLAY "DMARC-EXPCSV: ERROR AL ABRIR CABECERAS-ALM FS="
018000     FS-CABALM
018100   GO TO 1000-ABEND.
018200     OPEN INPUT DETALLES-ALM.
018300     IF NOT CORRECTO-DETALM
018400   DISPLAY "DMARC-EXPCSV: ERROR AL ABRIR DETALLES-ALM FS="
018500     FS-DETALM
018600   GO TO 1000-ABEND.
018700     OPEN OUTPUT SALIDA-CSV.
018800     IF NOT CORRECTO-SALCSV
018900   DISPLAY "DMARC-EXPCSV: ERROR AL ABRIR SALIDA-CSV FS="
019000     FS-SALCSV
019100   GO TO 1000-ABEND.
019200     GO TO 1000-EXIT.
019300 1000-ABEND.
019400     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.
019500     STOP RUN.
019600 1000-EXIT.
019700     EXIT.
019800
019900******************************************************************
020000* 1200 - CARGA EN MEMORIA DE LAS CABECERAS DEL ALMACEN           *
020100******************************************************************
020200 1200-CARGAR-CABECERAS.
020300     MOVE ZERO TO WS-CANT-CAB.
020400     PERFORM 1210-LEER-CABECERA THRU 1210-EXIT.
020500     PERFORM 1220-GUARDAR-CABECERA THRU 1220-EXIT
020600   UNTIL FIN-CABALM.
020700 1200-EXIT.
020800     EXIT.
020900
021000 1210-LEER-CABECERA.
021100     READ CABECERAS-ALM.
021200     IF NOT CORRECTO-CABALM AND NOT FIN-CABALM
021300   DISPLAY "DMARC-EXPCSV: ERROR AL LEER CABECERAS-ALM FS="
021400     FS-CABALM
021500   GO TO 1000-ABEND.
021600 1210-EXIT.
021700     EXIT.
021800
021900 1220-GUARDAR-CABECERA.
022000     ADD 1 TO WS-CANT-CAB.
022100     MOVE CAB-ID-INFORME-AL TO WS-CAB-ID(WS-CANT-CAB).
022200     MOVE CAB-ORGANISMO-AL  TO WS-CAB-ORG(WS-CANT-CAB).
022300     MOVE CAB-DOMINIO-AL    TO WS-CAB-DOM(WS-CANT-CAB).
022400     PERFORM 1210-LEER-CABECERA THRU 1210-EXIT.
022500 1220-EXIT.
022600     EXIT.
022700
022800******************************************************************
022900* 2000 - RENGLON DE ENCABEZADO DEL CSV                           *
023000******************************************************************
023100 2000-ESCRIBIR-ENCABEZADO.
023200     MOVE
023300     "report_id,org,domain,source_ip,count,disposition,dkim,spf"
023400   TO LINEA-CSV.
023500     WRITE LINEA-CSV.
023600 2000-EXIT.
023700     EXIT.
023800
023900******************************************************************
024000* 2100 - LECTURA DE UN DETALLE DEL ALMACEN                       *
024100******************************************************************
024200 2100-LEER-DETALLE.
024300     READ DETALLES-ALM.
024400     IF NOT CORRECTO-DETALM AND NOT FIN-DETALM
024500   DISPLAY "DMARC-EXPCSV: ERROR AL LEER DETALLES-ALM FS="
024600     FS-DETALM
024700   GO TO 1000-ABEND.
024800 2100-EXIT.
024900     EXIT.
025000
025100******************************************************************
025200* 3000 - ARMADO Y ESCRITURA DE UNA FILA DEL CSV                  *
025300******************************************************************
025400 3000-ESCRIBIR-FILA.
025500     PERFORM 3100-BUSCAR-CABECERA THRU 3100-EXIT.
025600     PERFORM 3200-ARMAR-LINEA THRU 3200-EXIT.
025700     ADD 1 TO WS-CONTADOR-FILAS.
025800     PERFORM 2100-LEER-DETALLE THRU 2100-EXIT.
025900 3000-EXIT.
026000     EXIT.
026100
026200 3100-BUSCAR-CABECERA.
026300     MOVE SPACES TO WS-ORG-DOM-ALFA.
026400     SET IX-CAB TO 1.
026500     SEARCH WS-CAB-ELEM
026600   AT END
026700 NEXT SENTENCE
026800   WHEN WS-CAB-ID(IX-CAB) = DET-ID-INFORME-AL
026900 MOVE WS-CAB-ORG(IX-CAB) TO WS-ORG-ACTUAL
027000 MOVE WS-CAB-DOM(IX-CAB) TO WS-DOM-ACTUAL.
027100 3100-EXIT.
027200     EXIT.
027300
027400******************************************************************
027500* 3200 - ARMA LA LINEA CSV CAMPO A CAMPO, RECORTANDO LOS         *
027600*        ESPACIOS DE RELLENO DE CADA CAMPO ALFANUMERICO CON      *
027700*        "DELIMITED BY SPACE" (LOS CAMPOS NO TRAEN ESPACIOS      *
027800*        INTERNOS NI COMAS).                                     *
027900******************************************************************
028000 3200-ARMAR-LINEA.
028100     IF DET-CANT-MENSAJES-ALFA NUMERIC
028200   MOVE DET-CANT-MENSAJES-AL TO WS-CANT-MENSAJES-EDIT
028300     ELSE
028400   MOVE ZERO TO WS-CANT-MENSAJES-EDIT.
028500     MOVE ZERO TO WS-BLANCOS-CME.
028600     MOVE SPACES TO WS-CANT-MENSAJES-LJ.
028700     INSPECT WS-CANT-MENSAJES-EDIT
028800   TALLYING WS-BLANCOS-CME FOR LEADING SPACES.
028900     SUBTRACT WS-BLANCOS-CME FROM 9 GIVING WS-LARGO-CME.
029000     MOVE WS-CANT-MENSAJES-EDIT(WS-BLANCOS-CME + 1: WS-LARGO-CME)
029100   TO WS-CANT-MENSAJES-LJ.
029200
029300     MOVE SPACES TO LINEA-CSV.
029400     STRING
029500   DET-ID-INFORME-AL       DELIMITED BY SPACE
029600   ","                     DELIMITED BY SIZE
029700   WS-ORG-ACTUAL           DELIMITED BY SPACE
029800   ","                     DELIMITED BY SIZE
029900   WS-DOM-ACTUAL           DELIMITED BY SPACE
030000   ","                     DELIMITED BY SIZE
030100   DET-IP-ORIGEN-AL        DELIMITED BY SPACE
030200   ","                     DELIMITED BY SIZE
030300   WS-CANT-MENSAJES-LJ     DELIMITED BY SPACE
030400   ","                     DELIMITED BY SIZE
030500   DET-DISPOSICION-AL      DELIMITED BY SPACE
030600   ","                     DELIMITED BY SIZE
030700   DET-DKIM-ALINEADO-AL    DELIMITED BY SPACE
030800   ","                     DELIMITED BY SIZE
030900   DET-SPF-ALINEADO-AL     DELIMITED BY SPACE
031000   INTO LINEA-CSV.
031100     WRITE LINEA-CSV.
031200 3200-EXIT.
031300     EXIT.
031400
031500******************************************************************
031600* 9000 - CIERRE DE ARCHIVOS                                      *
031700******************************************************************
031800 9000-CERRAR-ARCHIVOS.
031900     CLOSE CABECERAS-ALM DETALLES-ALM SALIDA-CSV.
032000 9000-EXIT.
032100     EXIT.
032200
032300 END PROGRAM DMARC-EXPCSV.
