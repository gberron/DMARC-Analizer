000100******************************************************************
000200* IDENTIFICATION DIVISION
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    DMARC-CONSULTA.
000600 AUTHOR.        R. FERREYRA.
000700 INSTALLATION.  DEPTO DE SISTEMAS - SEGURIDAD DE CORREO.
000800 DATE-WRITTEN.  04/11/1991.
000900 DATE-COMPILED.
001000 SECURITY.      USO INTERNO DEL DEPARTAMENTO. NO DISTRIBUIR.
001100
001200******************************************************************
001300* DMARC-CONSULTA                                                *
001400*                                                                *
001500* PROPOSITO: LISTA LOS INFORMES DEL ALMACEN QUE CUMPLEN CON LOS  *
001600*   FILTROS OPCIONALES DE DOMINIO Y RANGO DE FECHAS RECIBIDOS    *
001700*   POR TARJETA DE PARAMETROS, ORDENADOS POR FECHA DE INICIO     *
001800*   DESCENDENTE (EL MAS NUEVO PRIMERO), Y AGREGA AL PIE LA LISTA *
001900*   DE DOMINIOS DISTINTOS QUE APARECEN EN EL RESULTADO.          *
002000*                                                                *
002100* SI UN FILTRO VIENE EN BLANCO/CERO EN LA TARJETA, NO SE APLICA. *
002200******************************************************************
002300
002400******************************************************************
002500* HISTORIAL DE CAMBIOS                                          *
002600******************************************************************
002700* 04/11/91 RFE -------- ALTA DEL PROGRAMA (SIST-0431).          *
002800* 30/05/95 MTS -------- SE AGREGA EL FILTRO POR RANGO DE FECHAS, *
002900*                       ANTES SOLO FILTRABA POR EMPRESA          *
003000*                       (SIST-0622).                             *
003100* 21/09/98 HGZ -------- REVISION Y2K, SIN CAMBIO DE LOGICA       *
003200*                       (SIST-0838).                             *
003300* 11/05/04 PAQ -------- EL FILTRO "POR EMPRESA" PASA A SER "POR  *
003400*                       DOMINIO" Y SE ADAPTA EL LISTADO A LOS    *
003500*                       INFORMES AGREGADOS DMARC (SIST-1291).    *
003600* 09/12/11 LCV -------- SE AGREGA AL PIE DEL LISTADO LA TABLA DE *
003700*                       DOMINIOS DISTINTOS, PEDIDA POR AUDITORIA *
003800*                       (SIST-1660).                             *
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CABECERAS-ALM   ASSIGN TO CABALM
004900    ORGANIZATION IS SEQUENTIAL
005000    FILE STATUS IS FS-CABALM.
005100
005200     SELECT PARAMETROS      ASSIGN TO PARMCON
005300    ORGANIZATION IS SEQUENTIAL
005400    FILE STATUS IS FS-PARAM.
005500
005600     SELECT DETALLES-ALM    ASSIGN TO DETALM
005700    ORGANIZATION IS SEQUENTIAL
005800    FILE STATUS IS FS-DETALM.
005900
006000     SELECT LISTADO         ASSIGN TO CONRPT
006100    ORGANIZATION IS LINE SEQUENTIAL
006200    FILE STATUS IS FS-LISTADO.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  CABECERAS-ALM
006700     LABEL RECORD IS STANDARD
006800     RECORD CONTAINS 360 CHARACTERS.
006900 01  CAB-REG-ALM.
007000     05  CAB-ID-INFORME-AL       PIC X(64).
007100     05  CAB-ORGANISMO-AL        PIC X(40).
007200     05  CAB-EMAIL-AL            PIC X(40).
007300     05  CAB-CONTACTO-EXT-AL     PIC X(40).
007400     05  CAB-FECHA-DESDE-AL      PIC 9(14).
007500     05  CAB-FECHA-HASTA-AL      PIC 9(14).
007600     05  CAB-DOMINIO-AL          PIC X(40).
007700     05  CAB-ADKIM-AL            PIC X(10).
007800     05  CAB-ASPF-AL             PIC X(10).
007900     05  CAB-POLITICA-AL         PIC X(10).
008000     05  CAB-POLITICA-SUB-AL     PIC X(10).
008100     05  CAB-PORCENTAJE-AL       PIC 9(03).
008200     05  CAB-ARCHIVO-AL          PIC X(40).
008300     05  FILLER                  PIC X(25).
008400
008500*--- TARJETA DE PARAMETROS DE LA CONSULTA. LOS TRES CAMPOS SON
008600*--- OPCIONALES; EN BLANCO/CERO EL FILTRO CORRESPONDIENTE NO SE
008700*--- APLICA.
008800 FD  PARAMETROS
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 68 CHARACTERS.
009100 01  PAR-REG.
009200     05  PAR-DOMINIO             PIC X(40).
009300     05  PAR-FECHA-DESDE         PIC 9(14).
009400     05  PAR-FECHA-HASTA         PIC 9(14).
009500 01  PAR-FECHA-DESDE-R REDEFINES PAR-REG.
009600     05  FILLER                  PIC X(40).
009700     05  PAR-DESDE-NUM           PIC 9(14).
009800     05  FILLER                  PIC X(14).
009900 01  PAR-FECHA-HASTA-R REDEFINES PAR-REG.
010000     05  FILLER                  PIC X(54).
010100     05  PAR-HASTA-NUM           PIC 9(14).
010200
010300 FD  DETALLES-ALM
010400     LABEL RECORD IS STANDARD
010500     RECORD CONTAINS 316 CHARACTERS.
010600 01  DET-REG-ALM.
010700     05  DET-ID-INFORME-AL       PIC X(64).
010800     05  DET-IP-ORIGEN-AL        PIC X(45).
010900     05  DET-CANT-MENSAJES-AL    PIC 9(09).
011000     05  DET-DISPOSICION-AL      PIC X(12).
011100     05  DET-DKIM-ALINEADO-AL    PIC X(10).
011200     05  DET-SPF-ALINEADO-AL     PIC X(10).
011300     05  DET-HEADER-FROM-AL      PIC X(40).
011400     05  DET-ENVELOPE-FROM-AL    PIC X(40).
011500     05  DET-DKIM-DOMINIO-AL     PIC X(40).
011600     05  DET-SPF-DOMINIO-AL      PIC X(40).
011700     05  FILLER                  PIC X(06).
011800
011900 FD  LISTADO
012000     LABEL RECORD IS STANDARD
012100     RECORD CONTAINS 132 CHARACTERS.
012200 01  LINEA-RPT                   PIC X(132).
012300
012400 WORKING-STORAGE SECTION.
012500
012600 77  FS-CABALM                   PIC XX.
012700     88  CORRECTO-CABALM         VALUE "00".
012800     88  FIN-CABALM              VALUE "10".
012900 77  FS-PARAM                    PIC XX.
013000     88  CORRECTO-PARAM          VALUE "00".
013100 77  FS-DETALM                   PIC XX.
013200     88  CORRECTO-DETALM         VALUE "00".
013300     88  FIN-DETALM              VALUE "10".
013400 77  FS-LISTADO                  PIC XX.
013500     88  CORRECTO-LISTADO        VALUE "00".
013600
013700*--- TABLA DE CABECERAS QUE PASARON EL FILTRO, EN MEMORIA, PARA
013800*--- PODER ORDENARLAS (SE CARGA TODO EN MEMORIA PORQUE EL
013900*--- VOLUMEN DE INFORMES POR CORRIDA ES CHICO).
014000 01  WS-TABLA-RESULTADO.
014100     05  WS-RES-ELEM OCCURS 4000 TIMES INDEXED BY IX-RES.
014200   10  WS-RES-ID           PIC X(64).
014300   10  WS-RES-ORG          PIC X(40).
014400   10  WS-RES-DOM          PIC X(40).
014500   10  WS-RES-DESDE        PIC 9(14).
014600   10  WS-RES-HASTA        PIC 9(14).
014700   10  WS-RES-POLITICA     PIC X(10).
014800 01  WS-RES-ALFA REDEFINES WS-TABLA-RESULTADO.
014900     05  FILLER                  PIC X(720000).
015000 01  WS-CANT-RES                 PIC 9(5) COMP VALUE ZERO.
015100 01  WS-RES-TEMP.
015200     05  WS-RES-TEMP-ID          PIC X(64).
015300     05  WS-RES-TEMP-ORG         PIC X(40).
015400     05  WS-RES-TEMP-DOM         PIC X(40).
015500     05  WS-RES-TEMP-DESDE       PIC 9(14).
015600     05  WS-RES-TEMP-HASTA       PIC 9(14).
015700     05  WS-RES-TEMP-POLITICA    PIC X(10).
015800
015900*--- TABLA DE DOMINIOS DISTINTOS ENCONTRADOS EN EL RESULTADO.
016000 01  WS-TABLA-DOMINIOS.
016100     05  WS-DOM-ELEM OCCURS 500 TIMES INDEXED BY IX-DOM.
016200   10  WS-DOM-NOMBRE       PIC X(40).
016300 01  WS-CANT-DOM                 PIC 9(4) COMP VALUE ZERO.
016400
016500*--- DETALLES DEL ALMACEN, EN MEMORIA, PARA PODER BUSCARLE A CADA
016600*--- CABECERA LISTADA SU PRIMER DETALLE (EL QUE SE MANDA A
016700*--- DMARC-DERIVADOS PARA OBTENER LA ALINEACION Y EL
016800*--- IDENTIFICADOR DEL MENSAJE QUE VAN EN LA SEGUNDA LINEA DE
016900*--- CADA RENGLON DEL LISTADO).
017000 01  WS-TABLA-DETALLES.
017100     05  WS-DET-ELEM OCCURS 8000 TIMES INDEXED BY IX-DET.
017200   10  WS-DET-ID           PIC X(64).
017300   10  WS-DET-DKIM-ALIN    PIC X(10).
017400   10  WS-DET-SPF-ALIN     PIC X(10).
017500   10  WS-DET-HDR-FROM     PIC X(40).
017600   10  WS-DET-ENV-FROM     PIC X(40).
017700 01  WS-CANT-DET                 PIC 9(5) COMP VALUE ZERO.
017800
017900*--- RESULTADO DE LA LLAMADA A DMARC-DERIVADOS PARA EL PRIMER
018000*--- DETALLE ENCONTRADO DE CADA CABECERA LISTADA.
018100 01  WS-ALINEACION-RES           PIC X(33).
018200 01  WS-IDENTIFICADOR-RES        PIC X(40).
018300 01  WS-DETALLE-HALLADO-SW       PIC X VALUE "N".
018400     88  DETALLE-HALLADO         VALUE "S".
018500     88  DETALLE-NO-HALLADO      VALUE "N".
018600
018700*--- ARGUMENTOS "VACIOS" DE LA OPCION 'R' DE DMARC-DERIVADOS, QUE
018800*--- ESTE PROGRAMA NO USA (SOLO LLAMA CON OPCION 'A' E 'I') PERO
018900*--- QUE DEBE PASAR IGUAL PORQUE SON PARTE FIJA DE LA FIRMA DE LA
019000*--- SUBRUTINA.
019100 01  WS-CANT-DET-VACIO           PIC 9(5) COMP VALUE ZERO.
019200 01  WS-TABLA-DET-VACIA.
019300     05  WS-DET-VACIO-ELEM OCCURS 1 TIMES.
019400   10  FILLER              PIC X(12).
019500   10  FILLER              PIC 9(09).
019600 01  WS-CANT-RESUMEN-VACIO       PIC 9(3) COMP VALUE ZERO.
019700 01  WS-TABLA-RESUMEN-VACIA.
019800     05  WS-RES-VACIO-ELEM OCCURS 1 TIMES.
019900   10  FILLER              PIC X(12).
020000   10  FILLER              PIC 9(12).
020100
020200 01  WS-FILTRO-DOMINIO           PIC X(40).
020300 01  WS-FILTRO-DESDE             PIC 9(14) VALUE ZERO.
020400 01  WS-FILTRO-HASTA             PIC 9(14) VALUE ZERO.
020500 01  WS-SUB                      PIC 9(5)  COMP VALUE ZERO.
020600 01  WS-SUB-2                    PIC 9(5)  COMP VALUE ZERO.
020700 01  WS-ENCONTRADO-SW            PIC X     VALUE "N".
020800     88  DOMINIO-YA-LISTADO      VALUE "S".
020900     88  DOMINIO-NO-LISTADO      VALUE "N".
021000
021100 01  REP-ENCABEZADO.
021200     05  FILLER                  PIC X(30) VALUE
021300   "CONSULTA DE INFORMES DMARC".
021400     05  FILLER                  PIC X(102) VALUE SPACES.
021500
021600 01  REP-HDR.
021700     05  FILLER                  PIC X(20) VALUE "REPORT-ID".
021800     05  FILLER                  PIC X(42) VALUE "ORGANISMO".
021900     05  FILLER                  PIC X(42) VALUE "DOMINIO".
022000     05  FILLER                  PIC X(16) VALUE "FECHA INICIO".
022100     05  FILLER                  PIC X(12) VALUE SPACES.
022200
022300 01  REP-FILA.
022400     05  REP-FILA-ID             PIC X(20).
022500     05  REP-FILA-ORG            PIC X(42).
022600     05  REP-FILA-DOM            PIC X(42).
022700     05  REP-FILA-DESDE          PIC 9(14).
022800     05  FILLER                  PIC X(14) VALUE SPACES.
022900
023000*--- SEGUNDA LINEA DE CADA RENGLON, CON LOS VALORES DERIVADOS QUE
023100*--- CALCULA DMARC-DERIVADOS A PARTIR DEL PRIMER DETALLE DE LA
023200*--- CABECERA (ALINEACION DKIM/SPF E IDENTIFICADOR DEL MENSAJE).
023300 01  REP-FILA-DERIV.
023400     05  FILLER                  PIC X(6)  VALUE SPACES.
023500     05  FILLER                  PIC X(12) VALUE "IDENTIF.: ".
023600     05  REP-DERIV-IDENT         PIC X(40).
023700     05  FILLER                  PIC X(4)  VALUE SPACES.
023800     05  FILLER                  PIC X(11) VALUE "ALINEAC.: ".
023900     05  REP-DERIV-ALIN          PIC X(33).
024000     05  FILLER                  PIC X(26) VALUE SPACES.
024100 01  REP-TITULO-DOM.
024200     05  FILLER                  PIC X(30) VALUE
024300   "DOMINIOS DISTINTOS EN EL LISTADO".
024400     05  FILLER                  PIC X(102) VALUE SPACES.
024500
024600 01  REP-FILA-DOM.
024700     05  REP-DOM-NOMBRE          PIC X(40).
024800     05  FILLER                  PIC X(92) VALUE SPACES.
024900
025000 01  LINEA-VACIA                 PIC X(132) VALUE SPACES.
025100
025200 PROCEDURE DIVISION.
025300
025400******************************************************************
025500* 0000 - CONTROL PRINCIPAL                                       *
025600******************************************************************
025700 0000-INICIO.
025800     PERFORM 1000-ABRIR-ARCHIVOS     THRU 1000-EXIT.
025900     PERFORM 1100-LEER-PARAMETRO     THRU 1100-EXIT.
026000     PERFORM 1300-CARGAR-DETALLES    THRU 1300-EXIT.
026100     PERFORM 2000-SELECCIONAR        THRU 2000-EXIT.
026200     PERFORM 3000-ORDENAR-DESCENDENTE THRU 3000-EXIT.
026300     PERFORM 4000-ARMAR-DOMINIOS     THRU 4000-EXIT.
026400     PERFORM 5000-IMPRIMIR-LISTADO   THRU 5000-EXIT.
026500     PERFORM 6000-IMPRIMIR-DOMINIOS  THRU 6000-EXIT.
026600     PERFORM 9000-CERRAR-ARCHIVOS    THRU 9000-EXIT.
026700     STOP RUN.
026800
026900******************************************************************
027000* 1000 - APERTURA DE ARCHIVOS                                    *
027100******************************************************************
027200 1000-ABRIR-ARCHIVOS.
027300     OPEN INPUT CABECERAS-ALM.
027400     IF NOT CORRECTO-CABALM
027500   DISPLAY "DMARC-CONSULTA: ERROR AL ABRIR CABECERAS-ALM FS="
027600     FS-CABALM
027700   GO TO 1000-ABEND.
027800     OPEN INPUT PARAMETROS.
027900     IF NOT CORRECTO-PARAM
028000   DISPLAY "DMARC-CONSULTA: ERROR AL ABRIR PARAMETROS FS="
028100     FS-PARAM
028200   GO TO 1000-ABEND.
028300     OPEN INPUT DETALLES-ALM.
028400     IF NOT CORRECTO-DETALM
028500   DISPLAY "DMARC-CONSULTA: ERROR AL ABRIR DETALLES-ALM FS="
028600     FS-DETALM
028700   GO TO 1000-ABEND.
028800     OPEN OUTPUT LISTADO.
028900     IF NOT CORRECTO-LISTADO
029000   DISPLAY "DMARC-CONSULTA: ERROR AL ABRIR LISTADO FS="
029100     FS-LISTADO
029200   GO TO 1000-ABEND.
029300     GO TO 1000-EXIT.
029400 1000-ABEND.
029500     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.
029600     STOP RUN.
029700 1000-EXIT.
029800     EXIT.
029900
030000******************************************************************
030100* 1100 - LECTURA DE LA TARJETA DE FILTROS                        *
030200******************************************************************
030300 1100-LEER-PARAMETRO.
030400     READ PARAMETROS.
030500     IF NOT CORRECTO-PARAM
030600   DISPLAY "DMARC-CONSULTA: ERROR AL LEER PARAMETROS FS="
030700     FS-PARAM
030800   GO TO 1000-ABEND.
030900     MOVE PAR-DOMINIO TO WS-FILTRO-DOMINIO.
031000     IF PAR-DESDE-NUM NUMERIC
031100   MOVE PAR-DESDE-NUM TO WS-FILTRO-DESDE.
031200     IF PAR-HASTA-NUM NUMERIC
031300   MOVE PAR-HASTA-NUM TO WS-FILTRO-HASTA.
031400 1100-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800* 1300 - CARGA DE DETALLES EN MEMORIA (MISMA RECETA QUE LA TABLA  *
031900*        DE CABECERAS DE ARRIBA: SE LEE TODO EL ALMACEN DE       *
032000*        DETALLES UNA SOLA VEZ, PARA PODERLE BUSCAR A CADA       *
032100*        CABECERA LISTADA SU PRIMER DETALLE POR REPORT-ID.       *
032200******************************************************************
032300 1300-CARGAR-DETALLES.
032400     MOVE ZERO TO WS-CANT-DET.
032500     PERFORM 1310-LEER-DETALLE THRU 1310-EXIT.
032600     PERFORM 1320-GUARDAR-DETALLE THRU 1320-EXIT
032700   UNTIL FIN-DETALM.
032800 1300-EXIT.
032900     EXIT.
033000
033100 1310-LEER-DETALLE.
033200     READ DETALLES-ALM.
033300     IF NOT CORRECTO-DETALM AND NOT FIN-DETALM
033400   DISPLAY "DMARC-CONSULTA: ERROR AL LEER DETALLES-ALM FS="
033500     FS-DETALM
033600   GO TO 1000-ABEND.
033700 1310-EXIT.
033800     EXIT.
033900
034000 1320-GUARDAR-DETALLE.
034100     ADD 1 TO WS-CANT-DET.
034200     MOVE DET-ID-INFORME-AL    TO WS-DET-ID(WS-CANT-DET).
034300     MOVE DET-DKIM-ALINEADO-AL TO WS-DET-DKIM-ALIN(WS-CANT-DET).
034400     MOVE DET-SPF-ALINEADO-AL  TO WS-DET-SPF-ALIN(WS-CANT-DET).
034500     MOVE DET-HEADER-FROM-AL   TO WS-DET-HDR-FROM(WS-CANT-DET).
034600     MOVE DET-ENVELOPE-FROM-AL TO WS-DET-ENV-FROM(WS-CANT-DET).
034700     PERFORM 1310-LEER-DETALLE THRU 1310-EXIT.
034800 1320-EXIT.
034900     EXIT.
035000
035100******************************************************************
035200* 2000 - LECTURA DEL ALMACEN Y APLICACION DE LOS FILTROS         *
035300*        OPCIONALES (DOMINIO / DESDE / HASTA). UN FILTRO EN      *
035400*        BLANCO O CERO NO DESCARTA NADA.                         *
035500******************************************************************
035600 2000-SELECCIONAR.
035700     MOVE ZERO TO WS-CANT-RES.
035800     PERFORM 2100-LEER-CABECERA THRU 2100-EXIT.
035900     PERFORM 2200-EVALUAR-CABECERA THRU 2200-EXIT
036000   UNTIL FIN-CABALM.
036100 2000-EXIT.
036200     EXIT.
036300
036400 2100-LEER-CABECERA.
036500     READ CABECERAS-ALM.
036600     IF NOT CORRECTO-CABALM AND NOT FIN-CABALM
036700   DISPLAY "DMARC-CONSULTA: ERROR AL LEER CABECERAS-ALM FS="
036800     FS-CABALM
036900   GO TO 1000-ABEND.
037000 2100-EXIT.
037100     EXIT.
037200
037300 2200-EVALUAR-CABECERA.
037400     IF (WS-FILTRO-DOMINIO = SPACES OR
037500 CAB-DOMINIO-AL = WS-FILTRO-DOMINIO)
037600   AND (WS-FILTRO-DESDE = ZERO OR
037700 CAB-FECHA-DESDE-AL >= WS-FILTRO-DESDE)
037800   AND (WS-FILTRO-HASTA = ZERO OR
037900 CAB-FECHA-HASTA-AL <= WS-FILTRO-HASTA)
038000   ADD 1 TO WS-CANT-RES
038100   MOVE CAB-ID-INFORME-AL  TO WS-RES-ID(WS-CANT-RES)
038200   MOVE CAB-ORGANISMO-AL   TO WS-RES-ORG(WS-CANT-RES)
038300   MOVE CAB-DOMINIO-AL     TO WS-RES-DOM(WS-CANT-RES)
038400   MOVE CAB-FECHA-DESDE-AL TO WS-RES-DESDE(WS-CANT-RES)
038500   MOVE CAB-FECHA-HASTA-AL TO WS-RES-HASTA(WS-CANT-RES)
038600   MOVE CAB-POLITICA-AL    TO WS-RES-POLITICA(WS-CANT-RES).
038700     PERFORM 2100-LEER-CABECERA THRU 2100-EXIT.
038800 2200-EXIT.
038900     EXIT.
039000
039100******************************************************************
039200* 3000 - ORDEN DESCENDENTE POR FECHA DE INICIO. LA TABLA DE      *
039300*        RESULTADOS ES CHICA POR CORRIDA, ALCANZA CON EL MISMO   *
039400*        BARRIDO DE COMPARACIONES POR PASADAS QUE SE USA EN      *
039500*        OTRAS RUTINAS DE ORDENAMIENTO DE ESTE SISTEMA,          *
039600*        INVERTIDO PARA QUEDAR DESCENDENTE.                      *
039700******************************************************************
039800 3000-ORDENAR-DESCENDENTE.
039900     IF WS-CANT-RES < 2
040000   GO TO 3000-EXIT.
040100     PERFORM 3100-PASADA THRU 3100-EXIT
040200   VARYING WS-SUB FROM 1 BY 1
040300   UNTIL WS-SUB >= WS-CANT-RES.
040400 3000-EXIT.
040500     EXIT.
040600
040700 3100-PASADA.
040800     PERFORM 3200-COMPARAR THRU 3200-EXIT
040900   VARYING WS-SUB-2 FROM 1 BY 1
041000   UNTIL WS-SUB-2 > WS-CANT-RES - WS-SUB.
041100 3100-EXIT.
041200     EXIT.
041300
041400 3200-COMPARAR.
041500     IF WS-RES-DESDE(WS-SUB-2) < WS-RES-DESDE(WS-SUB-2 + 1)
041600   MOVE WS-RES-ELEM(WS-SUB-2)   TO WS-RES-TEMP
041700   MOVE WS-RES-ELEM(WS-SUB-2+1) TO WS-RES-ELEM(WS-SUB-2)
041800   MOVE WS-RES-TEMP             TO WS-RES-ELEM(WS-SUB-2+1).
041900 3200-EXIT.
042000     EXIT.
042100
042200******************************************************************
042300* 4000 - LISTA DE DOMINIOS DISTINTOS PRESENTES EN EL RESULTADO   *
042400******************************************************************
042500 4000-ARMAR-DOMINIOS.
042600     MOVE ZERO TO WS-CANT-DOM.
042700     PERFORM 4100-EVALUAR-DOMINIO THRU 4100-EXIT
042800   VARYING IX-RES FROM 1 BY 1
042900   UNTIL IX-RES > WS-CANT-RES.
043000 4000-EXIT.
043100     EXIT.
043200
043300 4100-EVALUAR-DOMINIO.
043400     SET DOMINIO-NO-LISTADO TO TRUE.
043500     SET IX-DOM TO 1.
043600     SEARCH WS-DOM-ELEM
043700   AT END
043800 NEXT SENTENCE
043900   WHEN WS-DOM-NOMBRE(IX-DOM) = WS-RES-DOM(IX-RES)
044000 SET DOMINIO-YA-LISTADO TO TRUE.
044100     IF DOMINIO-NO-LISTADO
044200   ADD 1 TO WS-CANT-DOM
044300   MOVE WS-RES-DOM(IX-RES) TO WS-DOM-NOMBRE(WS-CANT-DOM).
044400 4100-EXIT.
044500     EXIT.
044600
044700******************************************************************
044800* 5000 - IMPRESION DEL LISTADO PRINCIPAL                         *
044900******************************************************************
045000 5000-IMPRIMIR-LISTADO.
045100     WRITE LINEA-RPT FROM REP-ENCABEZADO AFTER PAGE.
045200     WRITE LINEA-RPT FROM LINEA-VACIA AFTER 1.
045300     WRITE LINEA-RPT FROM REP-HDR AFTER 1.
045400     IF WS-CANT-RES = ZERO
045500   GO TO 5000-EXIT.
045600     PERFORM 5100-IMPRIMIR-FILA THRU 5100-EXIT
045700   VARYING IX-RES FROM 1 BY 1
045800   UNTIL IX-RES > WS-CANT-RES.
045900 5000-EXIT.
046000     EXIT.
046100
046200 5100-IMPRIMIR-FILA.
046300     MOVE WS-RES-ID(IX-RES)    TO REP-FILA-ID.
046400     MOVE WS-RES-ORG(IX-RES)   TO REP-FILA-ORG.
046500     MOVE WS-RES-DOM(IX-RES)   TO REP-FILA-DOM.
046600     MOVE WS-RES-DESDE(IX-RES) TO REP-FILA-DESDE.
046700     WRITE LINEA-RPT FROM REP-FILA AFTER 1.
046800     PERFORM 5200-IMPRIMIR-DERIVADOS THRU 5200-EXIT.
046900 5100-EXIT.
047000     EXIT.
047100
047200******************************************************************
047300* 5200 - BUSCA EL PRIMER DETALLE DE LA CABECERA QUE SE ACABA DE   *
047400*        LISTAR Y LLAMA A DMARC-DERIVADOS PARA OBTENER EL        *
047500*        IDENTIFICADOR DEL MENSAJE Y EL TEXTO DE ALINEACION QUE  *
047600*        VAN EN LA SEGUNDA LINEA DEL RENGLON (SIST-1660).        *
047700******************************************************************
047800 5200-IMPRIMIR-DERIVADOS.
047900     SET DETALLE-NO-HALLADO TO TRUE.
048000     SET IX-DET TO 1.
048100     SEARCH WS-DET-ELEM
048200   AT END
048300 NEXT SENTENCE
048400   WHEN WS-DET-ID(IX-DET) = WS-RES-ID(IX-RES)
048500 SET DETALLE-HALLADO TO TRUE.
048600     IF DETALLE-NO-HALLADO
048700   GO TO 5200-EXIT.
048800     CALL "DMARC-DERIVADOS" USING "A", WS-DET-DKIM-ALIN(IX-DET),
048900   WS-DET-SPF-ALIN(IX-DET), WS-DET-HDR-FROM(IX-DET),
049000   WS-DET-ENV-FROM(IX-DET), WS-ALINEACION-RES,
049100   WS-IDENTIFICADOR-RES, WS-CANT-DET-VACIO,
049200   WS-TABLA-DET-VACIA, WS-CANT-RESUMEN-VACIO,
049300   WS-TABLA-RESUMEN-VACIA.
049400     CALL "DMARC-DERIVADOS" USING "I", WS-DET-DKIM-ALIN(IX-DET),
049500   WS-DET-SPF-ALIN(IX-DET), WS-DET-HDR-FROM(IX-DET),
049600   WS-DET-ENV-FROM(IX-DET), WS-ALINEACION-RES,
049700   WS-IDENTIFICADOR-RES, WS-CANT-DET-VACIO,
049800   WS-TABLA-DET-VACIA, WS-CANT-RESUMEN-VACIO,
049900   WS-TABLA-RESUMEN-VACIA.
050000     MOVE WS-IDENTIFICADOR-RES TO REP-DERIV-IDENT.
050100     MOVE WS-ALINEACION-RES    TO REP-DERIV-ALIN.
050200     WRITE LINEA-RPT FROM REP-FILA-DERIV AFTER 1.
050300 5200-EXIT.
050400     EXIT.
050500
050600******************************************************************
050700* 6000 - IMPRESION DE LA TABLA DE DOMINIOS DISTINTOS             *
050800******************************************************************
050900 6000-IMPRIMIR-DOMINIOS.
051000     WRITE LINEA-RPT FROM LINEA-VACIA AFTER 1.
051100     WRITE LINEA-RPT FROM REP-TITULO-DOM AFTER 1.
051200     IF WS-CANT-DOM = ZERO
051300   GO TO 6000-EXIT.
051400     PERFORM 6100-IMPRIMIR-UN-DOMINIO THRU 6100-EXIT
051500   VARYING IX-DOM FROM 1 BY 1
051600   UNTIL IX-DOM > WS-CANT-DOM.
051700 6000-EXIT.
051800     EXIT.
051900
052000 6100-IMPRIMIR-UN-DOMINIO.
052100     MOVE WS-DOM-NOMBRE(IX-DOM) TO REP-DOM-NOMBRE.
052200     WRITE LINEA-RPT FROM REP-FILA-DOM AFTER 1.
052300 6100-EXIT.
052400     EXIT.
052500
052600******************************************************************
052700* 9000 - CIERRE DE ARCHIVOS                                      *
052800******************************************************************
052900 9000-CERRAR-ARCHIVOS.
053000     CLOSE CABECERAS-ALM PARAMETROS DETALLES-ALM LISTADO.
053100 9000-EXIT.
053200     EXIT.
053300
053400 END PROGRAM DMARC-CONSULTA.
