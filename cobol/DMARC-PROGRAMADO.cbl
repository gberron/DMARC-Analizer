000100******************************************************************
000200* IDENTIFICATION DIVISION
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    DMARC-PROGRAMADO.
000600 AUTHOR.        M. SOUTO.
000700 INSTALLATION.  DEPTO DE SISTEMAS - SEGURIDAD DE CORREO.
000800 DATE-WRITTEN.  09/05/1993.
000900 DATE-COMPILED.
001000 SECURITY.      USO INTERNO DEL DEPARTAMENTO. NO DISTRIBUIR.
001100
001200******************************************************************
001300* DMARC-PROGRAMADO                                              *
001400*                                                                *
001500* PROPOSITO: POR CADA PROGRAMACION DEL ARCHIVO DE PROGRAMACIONES *
001600*   (NOMBRE, DESTINATARIO, FILTRO DE DOMINIO OPCIONAL, DIAS HACIA*
001700*   ATRAS), ARMA UN BLOQUE DE TEXTO CON EL TOTAL DE REPORTES Y EL*
001800*   RESUMEN POR DISPOSICION DE LA VENTANA, PARA QUE EL PROGRAMA  *
001900*   QUE DISTRIBUYE EL CORREO (FUERA DEL ALCANCE DE ESTE LISTADO) *
002000*   LO TOME Y LO ENVIE AL DESTINATARIO.                          *
002100*                                                                *
002200* ESTE PROGRAMA NO ENVIA CORREO: SOLO ARMA Y DEJA EL TEXTO EN EL *
002300* LISTADO DE SALIDA.                                             *
002400******************************************************************
002500
002600******************************************************************
002700* HISTORIAL DE CAMBIOS                                          *
002800******************************************************************
002900* 09/05/93 MSO -------- ALTA DEL PROGRAMA (SIST-0478). SE ARMA   *
003000*                       SOBRE EL ESQUELETO DE SORT CON RUTINAS   *
003100*                       DE ENTRADA/SALIDA YA USADO EN OTROS      *
003200*                       LISTADOS DE ESTE SISTEMA.                *
003300* 19/02/97 MTS -------- SE AGREGA EL FILTRO OPCIONAL DE DOMINIO  *
003400*                       A LA PROGRAMACION (SIST-0755).           *
003500* 21/09/98 HGZ -------- REVISION Y2K, SIN CAMBIO DE LOGICA       *
003600*                       (SIST-0841).                             *
003700* 28/07/04 PAQ -------- EL LISTADO PASA A RESUMIR LOS INFORMES   *
003800*                       AGREGADOS DMARC POR DISPOSICION EN LUGAR *
003900*                       DE LA SALIDA ANTERIOR DEL PROGRAMA       *
004000*                       (SIST-1294). SE QUITA EL USO DE COMA     *
004100*                       DECIMAL: LOS TOTALES SON CANTIDADES DE   *
004200*                       MENSAJES, NO IMPORTES.                   *
004300* 13/04/09 LCV -------- CUANDO LA VENTANA NO TIENE REGISTROS SE  *
004400*                       IMPRIME UNA UNICA LINEA EN LUGAR DEL      *
004500*                       RESUMEN POR DISPOSICION (SIST-1533).     *
004600* 23/06/14 MSO -------- LA VENTANA DE WS-DIAS-ATRAS DIAS DABA MAL *
004700*                       CUANDO EL DIA DEL MES ERA MENOR QUE LA    *
004800*                       CANTIDAD DE DIAS A RESTAR: SE RESTABA LA  *
004900*                       CANTIDAD DIRECTO AL NUMERO DE 14 DIGITOS  *
005000*                       Y SE PISABA EL LIMITE DE MES/ANIO. AHORA  *
005100*                       SE RESTA CALENDARIO REAL, DIA POR DIA     *
005200*                       (SIST-1950). DE PASO EL TOTAL POR         *
005300*                       DISPOSICION VUELVE A SER CAMPO DISPLAY,   *
005400*                       COMO EN EL RESTO DE LA SUITE (SE HABIA    *
005500*                       PUESTO COMP-3 SIN NECESIDAD).             *
005600* 05/03/20 LCV -------- SE AGREGA EL RENGLON DE ASUNTO ("REPORTE  *
005700*                       DMARC - NOMBRE") AL PRINCIPIO DEL BLOQUE, *
005800*                       PEDIDO PARA ARMAR EL ENVIO POR CORREO     *
005900*                       CON EL ASUNTO YA RESUELTO AQUI (SIST-2005)*
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT CABECERAS-ALM   ASSIGN TO CABALM
007000          ORGANIZATION IS SEQUENTIAL
007100          FILE STATUS IS FS-CABALM.
007200
007300     SELECT DETALLES-ALM    ASSIGN TO DETALM
007400          ORGANIZATION IS SEQUENTIAL
007500          FILE STATUS IS FS-DETALM.
007600
007700     SELECT PROGRAMACIONES  ASSIGN TO PROGRA
007800          ORGANIZATION IS SEQUENTIAL
007900          FILE STATUS IS FS-PROGRA.
008000
008100     SELECT PARAMETROS      ASSIGN TO PARMPRG
008200          ORGANIZATION IS SEQUENTIAL
008300          FILE STATUS IS FS-PARAM.
008400
008500     SELECT ARCHIVO-ORDENADO
008600          ASSIGN TO DISK
008700          SORT STATUS IS FS-ORDENADO.
008800
008900     SELECT LISTADO         ASSIGN TO PRGRPT
009000          ORGANIZATION IS LINE SEQUENTIAL
009100          FILE STATUS IS FS-LISTADO.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  CABECERAS-ALM
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 360 CHARACTERS.
009800 01  CAB-REG-ALM.
009900     05  CAB-ID-INFORME-AL       PIC X(64).
010000     05  CAB-ORGANISMO-AL        PIC X(40).
010100     05  CAB-EMAIL-AL            PIC X(40).
010200     05  CAB-CONTACTO-EXT-AL     PIC X(40).
010300     05  CAB-FECHA-DESDE-AL      PIC 9(14).
010400     05  CAB-FECHA-HASTA-AL      PIC 9(14).
010500     05  CAB-DOMINIO-AL          PIC X(40).
010600     05  CAB-ADKIM-AL            PIC X(10).
010700     05  CAB-ASPF-AL             PIC X(10).
010800     05  CAB-POLITICA-AL         PIC X(10).
010900     05  CAB-POLITICA-SUB-AL     PIC X(10).
011000     05  CAB-PORCENTAJE-AL       PIC 9(03).
011100     05  CAB-ARCHIVO-AL          PIC X(40).
011200     05  FILLER                  PIC X(25).
011300
011400 FD  DETALLES-ALM
011500     LABEL RECORD IS STANDARD
011600     RECORD CONTAINS 316 CHARACTERS.
011700 01  DET-REG-ALM.
011800     05  DET-ID-INFORME-AL       PIC X(64).
011900     05  DET-IP-ORIGEN-AL        PIC X(45).
012000     05  DET-CANT-MENSAJES-AL    PIC 9(09).
012100     05  DET-DISPOSICION-AL      PIC X(12).
012200     05  DET-DKIM-ALINEADO-AL    PIC X(10).
012300     05  DET-SPF-ALINEADO-AL     PIC X(10).
012400     05  DET-HEADER-FROM-AL      PIC X(40).
012500     05  DET-ENVELOPE-FROM-AL    PIC X(40).
012600     05  DET-DKIM-DOMINIO-AL     PIC X(40).
012700     05  DET-SPF-DOMINIO-AL      PIC X(40).
012800     05  FILLER                  PIC X(06).
012900
013000*--- PROGRAMACIONES DE RESUMENES PERIODICOS.
013100 FD  PROGRAMACIONES
013200     LABEL RECORD IS STANDARD
013300     RECORD CONTAINS 143 CHARACTERS.
013400 01  PRG-REG.
013500     05  PRG-NOMBRE              PIC X(40).
013600     05  PRG-DESTINATARIO        PIC X(40).
013700     05  PRG-DOMINIO-FILTRO      PIC X(40).
013800     05  PRG-DIAS-ATRAS          PIC 9(03).
013900     05  PRG-FRECUENCIA          PIC X(10).
014000     05  FILLER                  PIC X(10).
014100 01  PRG-DIAS-ATRAS-X REDEFINES PRG-REG.
014200     05  FILLER                  PIC X(120).
014300     05  PRG-DIAS-ATRAS-ALFA     PIC X(03).
014400     05  FILLER                  PIC X(20).
014500
014600*--- TARJETA DE CONTROL CON LA FECHA "DE HOY" DE LA CORRIDA.
014700 FD  PARAMETROS
014800     LABEL RECORD IS STANDARD
014900     RECORD CONTAINS 14 CHARACTERS.
015000 01  PAR-REG.
015100     05  PAR-FECHA-HOY           PIC 9(14).
015200
015300*--- ARCHIVO DE TRABAJO DEL SORT: UNA FILA POR CADA DETALLE QUE
015400*--- CAE DENTRO DE LA VENTANA DE LA PROGRAMACION EN CURSO,
015500*--- ORDENADA POR DISPOSICION PARA PODER ACUMULAR POR QUIEBRE.
015600 SD  ARCHIVO-ORDENADO
015700     DATA RECORD IS ORD-REG.
015800 01  ORD-REG.
015900     05  ORD-DISPOSICION         PIC X(12).
016000     05  ORD-CANT-MENSAJES       PIC 9(09).
016100
016200 FD  LISTADO
016300     LABEL RECORD IS STANDARD
016400     RECORD CONTAINS 80 CHARACTERS.
016500 01  LINEA-RPT                   PIC X(80).
016600
016700 WORKING-STORAGE SECTION.
016800
016900 77  FS-CABALM                   PIC XX.
017000     88  CORRECTO-CABALM         VALUE "00".
017100     88  FIN-CABALM              VALUE "10".
017200 77  FS-DETALM                   PIC XX.
017300     88  CORRECTO-DETALM         VALUE "00".
017400     88  FIN-DETALM              VALUE "10".
017500 77  FS-PROGRA                   PIC XX.
017600     88  CORRECTO-PROGRA         VALUE "00".
017700     88  FIN-PROGRA              VALUE "10".
017800 77  FS-PARAM                    PIC XX.
017900     88  CORRECTO-PARAM          VALUE "00".
018000 77  FS-ORDENADO                 PIC XX.
018100 77  FS-LISTADO                  PIC XX.
018200     88  CORRECTO-LISTADO        VALUE "00".
018300
018400*--- CABECERAS DEL ALMACEN, CARGADAS UNA SOLA VEZ EN MEMORIA
018500*--- PORQUE SE RECORREN UNA VEZ POR CADA PROGRAMACION.
018600 01  WS-TABLA-CABECERAS.
018700     05  WS-CAB-ELEM OCCURS 4000 TIMES INDEXED BY IX-CAB.
018800   10  WS-CAB-ID           PIC X(64).
018900   10  WS-CAB-DOM          PIC X(40).
019000   10  WS-CAB-DESDE        PIC 9(14).
019100 01  WS-CAB-ALFA REDEFINES WS-TABLA-CABECERAS.
019200     05  FILLER                  PIC X(472000).
019300 01  WS-CANT-CAB                 PIC 9(5) COMP VALUE ZERO.
019400
019500*--- TOTALES POR DISPOSICION DE LA PROGRAMACION EN CURSO.
019600 01  WS-TABLA-DISPOSIC.
019700     05  WS-DIS-ELEM OCCURS 10 TIMES INDEXED BY IX-DIS.
019800   10  WS-DIS-NOMBRE       PIC X(12).
019900   10  WS-DIS-TOTAL        PIC 9(12).
020000 01  WS-DIS-TOTAL-ALFA REDEFINES WS-TABLA-DISPOSIC.
020100     05  FILLER                  PIC X(240).
020200 01  WS-CANT-DIS                 PIC 9(2) COMP VALUE ZERO.
020300 01  WS-DIS-TEMP.
020400     05  WS-DIS-TEMP-NOMBRE      PIC X(12).
020500     05  WS-DIS-TEMP-TOTAL       PIC 9(12).
020600
020700 01  WS-FECHA-HOY                PIC 9(14) VALUE ZERO.
020800 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
020900     05  WS-FH-HOY-AAAA          PIC 9(4).
021000     05  WS-FH-HOY-MM            PIC 9(2).
021100     05  WS-FH-HOY-DD            PIC 9(2).
021200     05  WS-FH-HOY-HORA          PIC 9(6).
021300 01  WS-FECHA-LIMITE             PIC 9(14) VALUE ZERO.
021400 01  WS-FECHA-LIMITE-R REDEFINES WS-FECHA-LIMITE.
021500     05  WS-FL-AAAA              PIC 9(4).
021600     05  WS-FL-MM                PIC 9(2).
021700     05  WS-FL-DD                PIC 9(2).
021800     05  WS-FL-HORA              PIC 9(6).
021900 01  WS-DIAS-ATRAS               PIC 9(3)  COMP VALUE ZERO.
022000
022100*----------------------------------------------------------------
022200* CAMPOS DE TRABAJO PARA RESTAR DIAS DE CALENDARIO A LA FECHA DE
022300* HOY (NO EL NUMERO DE 14 DIGITOS ENTERO: RESTARLE WS-DIAS-ATRAS
022400* DIRECTO SE COME LOS LIMITES DE MES Y DE ANIO, SIST-1940).
022500*----------------------------------------------------------------
022600 01  WS-FH-AAAA                  PIC 9(4)  COMP VALUE ZERO.
022700 01  WS-FH-MM                    PIC 9(2)  COMP VALUE ZERO.
022800 01  WS-FH-DD                    PIC 9(2)  COMP VALUE ZERO.
022900 01  WS-FH-CONTADOR              PIC 9(5)  COMP VALUE ZERO.
023000 01  WS-DIAS-RESTAR              PIC 9(5)  COMP VALUE ZERO.
023100 01  WS-FH-COCIENTE              PIC 9(9)  COMP VALUE ZERO.
023200 01  WS-FH-RESTO-4               PIC 9(4)  COMP VALUE ZERO.
023300 01  WS-FH-RESTO-100             PIC 9(4)  COMP VALUE ZERO.
023400 01  WS-FH-RESTO-400             PIC 9(4)  COMP VALUE ZERO.
023500 01  WS-FH-BISIESTO-SW           PIC X     VALUE "N".
023600     88  FH-ANIO-BISIESTO        VALUE "S".
023700     88  FH-ANIO-COMUN           VALUE "N".
023800
023900 01  WS-TABLA-DIAS-MES.
024000     05  FILLER                  PIC 9(2)  VALUE 31.
024100     05  FILLER                  PIC 9(2)  VALUE 28.
024200     05  FILLER                  PIC 9(2)  VALUE 31.
024300     05  FILLER                  PIC 9(2)  VALUE 30.
024400     05  FILLER                  PIC 9(2)  VALUE 31.
024500     05  FILLER                  PIC 9(2)  VALUE 30.
024600     05  FILLER                  PIC 9(2)  VALUE 31.
024700     05  FILLER                  PIC 9(2)  VALUE 31.
024800     05  FILLER                  PIC 9(2)  VALUE 30.
024900     05  FILLER                  PIC 9(2)  VALUE 31.
025000     05  FILLER                  PIC 9(2)  VALUE 30.
025100     05  FILLER                  PIC 9(2)  VALUE 31.
025200 01  WS-DIAS-POR-MES REDEFINES WS-TABLA-DIAS-MES.
025300     05  WS-DPM                  PIC 9(2)  OCCURS 12 TIMES
025400                     INDEXED BY IX-DPM.
025500
025600 01  WS-DOMINIO-FILTRO           PIC X(40).
025700 01  WS-CANT-REPORTES            PIC 9(7)  COMP VALUE ZERO.
025800 01  WS-DISPOSICION-ANT          PIC X(12).
025900 01  WS-SUB                      PIC 9(5)  COMP VALUE ZERO.
026000 01  WS-SUB-2                    PIC 9(5)  COMP VALUE ZERO.
026100
026200*--- ASUNTO PARA LA DISTRIBUCION DEL RESUMEN (EL ENVIO POR CORREO
026300*--- EN SI QUEDA FUERA DE ESTE PROGRAMA; ACA SOLO SE ARMA EL
026400*--- TEXTO DEL ASUNTO COMO PRIMER RENGLON DEL BLOQUE).
026500 01  WS-LINEA-ASUNTO.
026600     05  FILLER                  PIC X(17) VALUE
026700   "Reporte DMARC - ".
026800     05  WS-LIN-ASUNTO-NOMBRE    PIC X(40).
026900     05  FILLER                  PIC X(23) VALUE SPACES.
027000 01  WS-LINEA-NOMBRE.
027100     05  FILLER                  PIC X(21) VALUE
027200   "Reporte programado: ".
027300     05  WS-LIN-NOMBRE           PIC X(40).
027400     05  FILLER                  PIC X(19) VALUE SPACES.
027500
027600 01  WS-LINEA-RANGO.
027700     05  FILLER                  PIC X(17) VALUE "Rango: ultimos ".
027800     05  WS-LIN-DIAS             PIC ZZ9.
027900     05  FILLER                  PIC X(7) VALUE " dias".
028000     05  FILLER                  PIC X(53) VALUE SPACES.
028100
028200 01  WS-LINEA-FILTRO.
028300     05  FILLER                  PIC X(20) VALUE
028400   "Filtro de dominio: ".
028500     05  WS-LIN-FILTRO           PIC X(40).
028600     05  FILLER                  PIC X(20) VALUE SPACES.
028700
028800 01  WS-LINEA-TOTAL-REP.
028900     05  FILLER                  PIC X(19) VALUE
029000   "Total de reportes: ".
029100     05  WS-LIN-TOTAL-REP        PIC Z(6)9.
029200     05  FILLER                  PIC X(54) VALUE SPACES.
029300
029400 01  WS-LINEA-TITULO-RESUMEN.
029500     05  FILLER                  PIC X(25) VALUE
029600   "Resumen por disposicion:".
029700     05  FILLER                  PIC X(55) VALUE SPACES.
029800
029900 01  WS-LINEA-DISPOSICION.
030000     05  FILLER                  PIC X(2) VALUE "- ".
030100     05  WS-LIN-DISP             PIC X(12).
030200     05  FILLER                  PIC X(2) VALUE ": ".
030300     05  WS-LIN-TOTAL            PIC Z(11)9.
030400     05  FILLER                  PIC X(52) VALUE SPACES.
030500
030600 01  WS-LINEA-SIN-REGISTROS.
030700     05  FILLER                  PIC X(36) VALUE
030800   "Sin registros en el rango indicado.".
030900     05  FILLER                  PIC X(44) VALUE SPACES.
031000
031100 01  LINEA-VACIA                 PIC X(80) VALUE SPACES.
031200
031300 PROCEDURE DIVISION.
031400
031500******************************************************************
031600* 0000 - CONTROL PRINCIPAL                                       *
031700******************************************************************
031800 0000-INICIO.
031900     PERFORM 1000-ABRIR-ARCHIVOS      THRU 1000-EXIT.
032000     PERFORM 1100-LEER-PARAMETRO      THRU 1100-EXIT.
032100     PERFORM 1200-CARGAR-CABECERAS    THRU 1200-EXIT.
032200     PERFORM 1300-LEER-PROGRAMACION   THRU 1300-EXIT.
032300     PERFORM 2000-PROCESAR-PROGRAMACION THRU 2000-EXIT
032400   UNTIL FIN-PROGRA.
032500     PERFORM 9000-CERRAR-ARCHIVOS     THRU 9000-EXIT.
032600     STOP RUN.
032700
032800******************************************************************
032900* 1000 - APERTURA DE ARCHIVOS                                    *
033000******************************************************************
033100 1000-ABRIR-ARCHIVOS.
033200     OPEN INPUT CABECERAS-ALM.
033300     IF NOT CORRECTO-CABALM
033400   DISPLAY
033500   "DMARC-PROGRAMADO: ERROR AL ABRIR CABECERAS-ALM FS="
033600     FS-CABALM
033700   GO TO 1000-ABEND.
033800     OPEN INPUT PROGRAMACIONES.
033900     IF NOT CORRECTO-PROGRA
034000   DISPLAY
034100   "DMARC-PROGRAMADO: ERROR AL ABRIR PROGRAMACIONES FS="
034200     FS-PROGRA
034300   GO TO 1000-ABEND.
034400     OPEN INPUT PARAMETROS.
034500     IF NOT CORRECTO-PARAM
034600   DISPLAY "DMARC-PROGRAMADO: ERROR AL ABRIR PARAMETROS FS="
034700     FS-PARAM
034800   GO TO 1000-ABEND.
034900     OPEN OUTPUT LISTADO.
035000     IF NOT CORRECTO-LISTADO
035100   DISPLAY "DMARC-PROGRAMADO: ERROR AL ABRIR LISTADO FS="
035200     FS-LISTADO
035300   GO TO 1000-ABEND.
035400     GO TO 1000-EXIT.
035500 1000-ABEND.
035600     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.
035700     STOP RUN.
035800 1000-EXIT.
035900     EXIT.
036000
036100******************************************************************
036200* 1100 - LECTURA DE LA FECHA "DE HOY" DE LA CORRIDA              *
036300******************************************************************
036400 1100-LEER-PARAMETRO.
036500     READ PARAMETROS.
036600     IF NOT CORRECTO-PARAM
036700   DISPLAY "DMARC-PROGRAMADO: ERROR AL LEER PARAMETROS FS="
036800     FS-PARAM
036900   GO TO 1000-ABEND.
037000     MOVE PAR-FECHA-HOY TO WS-FECHA-HOY.
037100 1100-EXIT.
037200     EXIT.
037300
037400******************************************************************
037500* 1200 - CARGA EN MEMORIA DE LAS CABECERAS DEL ALMACEN           *
037600******************************************************************
037700 1200-CARGAR-CABECERAS.
037800     MOVE ZERO TO WS-CANT-CAB.
037900     PERFORM 1210-LEER-CABECERA THRU 1210-EXIT.
038000     PERFORM 1220-GUARDAR-CABECERA THRU 1220-EXIT
038100   UNTIL FIN-CABALM.
038200 1200-EXIT.
038300     EXIT.
038400
038500 1210-LEER-CABECERA.
038600     READ CABECERAS-ALM.
038700     IF NOT CORRECTO-CABALM AND NOT FIN-CABALM
038800   DISPLAY
038900   "DMARC-PROGRAMADO: ERROR AL LEER CABECERAS-ALM FS="
039000     FS-CABALM
039100   GO TO 1000-ABEND.
039200 1210-EXIT.
039300     EXIT.
039400
039500 1220-GUARDAR-CABECERA.
039600     ADD 1 TO WS-CANT-CAB.
039700     MOVE CAB-ID-INFORME-AL  TO WS-CAB-ID(WS-CANT-CAB).
039800     MOVE CAB-DOMINIO-AL     TO WS-CAB-DOM(WS-CANT-CAB).
039900     MOVE CAB-FECHA-DESDE-AL TO WS-CAB-DESDE(WS-CANT-CAB).
040000     PERFORM 1210-LEER-CABECERA THRU 1210-EXIT.
040100 1220-EXIT.
040200     EXIT.
040300
040400******************************************************************
040500* 1300 - LECTURA DE UNA PROGRAMACION                             *
040600******************************************************************
040700 1300-LEER-PROGRAMACION.
040800     READ PROGRAMACIONES.
040900     IF NOT CORRECTO-PROGRA AND NOT FIN-PROGRA
041000   DISPLAY
041100   "DMARC-PROGRAMADO: ERROR AL LEER PROGRAMACIONES FS="
041200     FS-PROGRA
041300   GO TO 1000-ABEND.
041400 1300-EXIT.
041500     EXIT.
041600
041700******************************************************************
041800* 2000 - PROCESO DE UNA PROGRAMACION: CALCULA LA VENTANA,        *
041900*        ORDENA LOS DETALLES QUE CAEN DENTRO DE ELLA POR         *
042000*        DISPOSICION (SORT CON RUTINAS DE ENTRADA/SALIDA, IGUAL  *
042100*        ESQUELETO QUE OTROS LISTADOS DE ESTE SISTEMA), Y ARMA   *
042200*        EL BLOQUE DE TEXTO DEL RESUMEN.                         *
042300******************************************************************
042400 2000-PROCESAR-PROGRAMACION.
042500     MOVE PRG-DOMINIO-FILTRO TO WS-DOMINIO-FILTRO.
042600     IF PRG-DIAS-ATRAS-ALFA NUMERIC AND PRG-DIAS-ATRAS > ZERO
042700   MOVE PRG-DIAS-ATRAS TO WS-DIAS-ATRAS
042800     ELSE
042900   MOVE 7 TO WS-DIAS-ATRAS.
043000     PERFORM 2010-CALC-FECHA-LIMITE THRU 2010-EXIT.
043100     MOVE ZERO TO WS-CANT-REPORTES.
043200     MOVE ZERO TO WS-CANT-DIS.
043300
043400     PERFORM 2050-CONTAR-REPORTES THRU 2050-EXIT
043500   VARYING IX-CAB FROM 1 BY 1
043600   UNTIL IX-CAB > WS-CANT-CAB.
043700
043800     SORT ARCHIVO-ORDENADO
043900   ON ASCENDING KEY ORD-DISPOSICION
044000   INPUT PROCEDURE IS 2100-PROCESO-ENTRADA THRU 2100-EXIT
044100   OUTPUT PROCEDURE IS 2200-PROCESO-SALIDA THRU 2200-EXIT.
044200
044300     PERFORM 2500-ORDENAR-DISPOSIC THRU 2500-EXIT.
044400     PERFORM 3000-ARMAR-BLOQUE-RESUMEN THRU 3000-EXIT.
044500     PERFORM 1300-LEER-PROGRAMACION THRU 1300-EXIT.
044600 2000-EXIT.
044700     EXIT.
044800
044900 2050-CONTAR-REPORTES.
045000     IF (WS-DOMINIO-FILTRO = SPACES OR
045100 WS-CAB-DOM(IX-CAB) = WS-DOMINIO-FILTRO)
045200   AND WS-CAB-DESDE(IX-CAB) >= WS-FECHA-LIMITE
045300   ADD 1 TO WS-CANT-REPORTES.
045400 2050-EXIT.
045500     EXIT.
045600
045700******************************************************************
045800* 2010 - FECHA LIMITE DE LA VENTANA DE WS-DIAS-ATRAS DIAS.  SE    *
045900*        RESTAN LOS DIAS DE CALENDARIO, UNO POR UNO, EN VEZ DE   *
046000*        RESTARLE WS-DIAS-ATRAS AL NUMERO DE 14 DIGITOS DIRECTO  *
046100*        (ESO ULTIMO PISABA EL LIMITE DE MES/ANIO Y DABA FECHAS  *
046200*        INVALIDAS CUANDO EL DIA DEL MES ERA MENOR QUE LA        *
046300*        CANTIDAD DE DIAS A RESTAR - SIST-1950).                 *
046400******************************************************************
046500 2010-CALC-FECHA-LIMITE.
046600     MOVE WS-FH-HOY-AAAA         TO WS-FH-AAAA.
046700     MOVE WS-FH-HOY-MM           TO WS-FH-MM.
046800     MOVE WS-FH-HOY-DD           TO WS-FH-DD.
046900     MOVE WS-DIAS-ATRAS          TO WS-DIAS-RESTAR.
047000     PERFORM 2020-RESTAR-UN-DIA THRU 2020-EXIT
047100   VARYING WS-FH-CONTADOR FROM 1 BY 1
047200   UNTIL WS-FH-CONTADOR > WS-DIAS-RESTAR.
047300     MOVE WS-FH-AAAA             TO WS-FL-AAAA.
047400     MOVE WS-FH-MM               TO WS-FL-MM.
047500     MOVE WS-FH-DD               TO WS-FL-DD.
047600     MOVE WS-FH-HOY-HORA         TO WS-FL-HORA.
047700 2010-EXIT.
047800     EXIT.
047900
048000 2020-RESTAR-UN-DIA.
048100     IF WS-FH-DD > 1
048200   SUBTRACT 1 FROM WS-FH-DD
048300     ELSE
048400   PERFORM 2030-IR-A-MES-ANTERIOR THRU 2030-EXIT.
048500 2020-EXIT.
048600     EXIT.
048700
048800 2030-IR-A-MES-ANTERIOR.
048900     IF WS-FH-MM > 1
049000   SUBTRACT 1 FROM WS-FH-MM
049100     ELSE
049200   MOVE 12 TO WS-FH-MM
049300   SUBTRACT 1 FROM WS-FH-AAAA.
049400     PERFORM 2040-DETERMINAR-BISIESTO THRU 2040-EXIT.
049500     SET IX-DPM TO WS-FH-MM.
049600     MOVE WS-DPM(IX-DPM) TO WS-FH-DD.
049700     IF WS-FH-MM = 2 AND FH-ANIO-BISIESTO
049800   MOVE 29 TO WS-FH-DD.
049900 2030-EXIT.
050000     EXIT.
050100
050200 2040-DETERMINAR-BISIESTO.
050300     MOVE "N" TO WS-FH-BISIESTO-SW.
050400     DIVIDE WS-FH-AAAA BY 4 GIVING WS-FH-COCIENTE
050500   REMAINDER WS-FH-RESTO-4.
050600     IF WS-FH-RESTO-4 = 0
050700   DIVIDE WS-FH-AAAA BY 100 GIVING WS-FH-COCIENTE
050800 REMAINDER WS-FH-RESTO-100
050900   IF WS-FH-RESTO-100 NOT = 0
051000 MOVE "S" TO WS-FH-BISIESTO-SW
051100   ELSE
051200 DIVIDE WS-FH-AAAA BY 400 GIVING WS-FH-COCIENTE
051300     REMAINDER WS-FH-RESTO-400
051400 IF WS-FH-RESTO-400 = 0
051500     MOVE "S" TO WS-FH-BISIESTO-SW.
051600 2040-EXIT.
051700     EXIT.
051800
051900******************************************************************
052000* 2100 - RUTINA DE ENTRADA DEL SORT: RECORRE EL ALMACEN DE       *
052100*        DETALLES DE PUNTA A PUNTA Y LIBERA (RELEASE) LOS QUE    *
052200*        PERTENECEN A UN INFORME DENTRO DE LA VENTANA Y DEL      *
052300*        FILTRO DE DOMINIO DE LA PROGRAMACION EN CURSO.          *
052400******************************************************************
052500 2100-PROCESO-ENTRADA.
052600     CLOSE DETALLES-ALM.
052700     OPEN INPUT DETALLES-ALM.
052800     IF NOT CORRECTO-DETALM
052900   DISPLAY
053000   "DMARC-PROGRAMADO: ERROR AL REABRIR DETALLES-ALM FS="
053100     FS-DETALM
053200   GO TO 1000-ABEND.
053300     PERFORM 2110-LEER-DETALLE THRU 2110-EXIT.
053400     PERFORM 2120-EVALUAR-DETALLE THRU 2120-EXIT
053500   UNTIL FIN-DETALM.
053600 2100-EXIT.
053700     EXIT.
053800
053900 2110-LEER-DETALLE.
054000     READ DETALLES-ALM.
054100     IF NOT CORRECTO-DETALM AND NOT FIN-DETALM
054200   DISPLAY "DMARC-PROGRAMADO: ERROR AL LEER DETALLES-ALM FS="
054300     FS-DETALM
054400   GO TO 1000-ABEND.
054500 2110-EXIT.
054600     EXIT.
054700
054800 2120-EVALUAR-DETALLE.
054900     SET IX-CAB TO 1.
055000     SEARCH WS-CAB-ELEM
055100   AT END
055200 NEXT SENTENCE
055300   WHEN WS-CAB-ID(IX-CAB) = DET-ID-INFORME-AL
055400 IF (WS-DOMINIO-FILTRO = SPACES OR
055500   WS-CAB-DOM(IX-CAB) = WS-DOMINIO-FILTRO)
055600     AND WS-CAB-DESDE(IX-CAB) >= WS-FECHA-LIMITE
055700     MOVE DET-DISPOSICION-AL TO ORD-DISPOSICION
055800     MOVE DET-CANT-MENSAJES-AL TO ORD-CANT-MENSAJES
055900     RELEASE ORD-REG.
056000     PERFORM 2110-LEER-DETALLE THRU 2110-EXIT.
056100 2120-EXIT.
056200     EXIT.
056300
056400******************************************************************
056500* 2200 - RUTINA DE SALIDA DEL SORT: ACUMULA POR QUIEBRE DE       *
056600*        DISPOSICION (LOS REGISTROS LLEGAN ORDENADOS POR ESA     *
056700*        CLAVE). LOS BLANCOS QUEDAN AGRUPADOS BAJO SU PROPIO     *
056800*        RENGLON, IGUAL QUE EN EL TABLERO.                       *
056900******************************************************************
057000 2200-PROCESO-SALIDA.
057100     MOVE SPACES TO WS-DISPOSICION-ANT.
057200     RETURN ARCHIVO-ORDENADO
057300   AT END
057400 MOVE "10" TO FS-ORDENADO.
057500     PERFORM 2210-ACUMULAR-RETORNADO THRU 2210-EXIT
057600   UNTIL FS-ORDENADO = "10".
057700 2200-EXIT.
057800     EXIT.
057900
058000 2210-ACUMULAR-RETORNADO.
058100     IF ORD-DISPOSICION NOT = WS-DISPOSICION-ANT
058200   ADD 1 TO WS-CANT-DIS
058300   MOVE ORD-DISPOSICION TO WS-DIS-NOMBRE(WS-CANT-DIS)
058400   MOVE ZERO TO WS-DIS-TOTAL(WS-CANT-DIS)
058500   MOVE ORD-DISPOSICION TO WS-DISPOSICION-ANT.
058600     ADD ORD-CANT-MENSAJES TO WS-DIS-TOTAL(WS-CANT-DIS).
058700     RETURN ARCHIVO-ORDENADO
058800   AT END
058900 MOVE "10" TO FS-ORDENADO.
059000 2210-EXIT.
059100     EXIT.
059200
059300******************************************************************
059400* 2500 - ORDEN DESCENDENTE DE LOS TOTALES POR DISPOSICION        *
059500******************************************************************
059600 2500-ORDENAR-DISPOSIC.
059700     IF WS-CANT-DIS < 2
059800   GO TO 2500-EXIT.
059900     PERFORM 2510-PASADA THRU 2510-EXIT
060000   VARYING WS-SUB FROM 1 BY 1
060100   UNTIL WS-SUB >= WS-CANT-DIS.
060200 2500-EXIT.
060300     EXIT.
060400
060500 2510-PASADA.
060600     PERFORM 2520-COMPARAR THRU 2520-EXIT
060700   VARYING WS-SUB-2 FROM 1 BY 1
060800   UNTIL WS-SUB-2 > WS-CANT-DIS - WS-SUB.
060900 2510-EXIT.
061000     EXIT.
061100
061200 2520-COMPARAR.
061300     IF WS-DIS-TOTAL(WS-SUB-2) < WS-DIS-TOTAL(WS-SUB-2 + 1)
061400   MOVE WS-DIS-ELEM(WS-SUB-2)   TO WS-DIS-TEMP
061500   MOVE WS-DIS-ELEM(WS-SUB-2+1) TO WS-DIS-ELEM(WS-SUB-2)
061600   MOVE WS-DIS-TEMP             TO WS-DIS-ELEM(WS-SUB-2+1).
061700 2520-EXIT.
061800     EXIT.
061900
062000******************************************************************
062100* 3000 - ARMADO DEL BLOQUE DE TEXTO DEL RESUMEN PROGRAMADO       *
062200******************************************************************
062300 3000-ARMAR-BLOQUE-RESUMEN.
062400     MOVE PRG-NOMBRE TO WS-LIN-ASUNTO-NOMBRE.
062500     WRITE LINEA-RPT FROM WS-LINEA-ASUNTO.
062600     WRITE LINEA-RPT FROM LINEA-VACIA.
062700     MOVE PRG-NOMBRE TO WS-LIN-NOMBRE.
062800     WRITE LINEA-RPT FROM WS-LINEA-NOMBRE.
062900
063000     MOVE WS-DIAS-ATRAS TO WS-LIN-DIAS.
063100     WRITE LINEA-RPT FROM WS-LINEA-RANGO.
063200
063300     IF WS-DOMINIO-FILTRO = SPACES
063400   MOVE "todos" TO WS-LIN-FILTRO
063500     ELSE
063600   MOVE WS-DOMINIO-FILTRO TO WS-LIN-FILTRO.
063700     WRITE LINEA-RPT FROM WS-LINEA-FILTRO.
063800
063900     MOVE WS-CANT-REPORTES TO WS-LIN-TOTAL-REP.
064000     WRITE LINEA-RPT FROM WS-LINEA-TOTAL-REP.
064100
064200     WRITE LINEA-RPT FROM LINEA-VACIA.
064300
064400     IF WS-CANT-DIS = ZERO
064500   WRITE LINEA-RPT FROM WS-LINEA-SIN-REGISTROS
064600     ELSE
064700   WRITE LINEA-RPT FROM WS-LINEA-TITULO-RESUMEN
064800   PERFORM 3100-IMPRIMIR-UNA-DISPOSIC THRU 3100-EXIT
064900 VARYING IX-DIS FROM 1 BY 1
065000 UNTIL IX-DIS > WS-CANT-DIS.
065100
065200     WRITE LINEA-RPT FROM LINEA-VACIA.
065300 3000-EXIT.
065400     EXIT.
065500
065600 3100-IMPRIMIR-UNA-DISPOSIC.
065700     IF WS-DIS-NOMBRE(IX-DIS) = SPACES
065800   MOVE "desconocida" TO WS-LIN-DISP
065900     ELSE
066000   MOVE WS-DIS-NOMBRE(IX-DIS) TO WS-LIN-DISP.
066100     MOVE WS-DIS-TOTAL(IX-DIS) TO WS-LIN-TOTAL.
066200     WRITE LINEA-RPT FROM WS-LINEA-DISPOSICION.
066300 3100-EXIT.
066400     EXIT.
066500
066600******************************************************************
066700* 9000 - CIERRE DE ARCHIVOS                                      *
066800******************************************************************
066900 9000-CERRAR-ARCHIVOS.
067000     CLOSE CABECERAS-ALM DETALLES-ALM PROGRAMACIONES PARAMETROS
067100     LISTADO.
067200 9000-EXIT.
067300     EXIT.
067400
067500 END PROGRAM DMARC-PROGRAMADO.
