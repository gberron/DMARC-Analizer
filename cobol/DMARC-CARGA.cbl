000100******************************************************************
000200* IDENTIFICATION DIVISION
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    DMARC-CARGA.
000600 AUTHOR.        R. FERREYRA.
000700 INSTALLATION.  DEPTO DE SISTEMAS - SEGURIDAD DE CORREO.
000800 DATE-WRITTEN.  14/08/1991.
000900 DATE-COMPILED.
001000 SECURITY.      USO INTERNO DEL DEPARTAMENTO. NO DISTRIBUIR.
001100
001200******************************************************************
001300* DMARC-CARGA                                                   *
001400*                                                                *
001500* PROPOSITO: TOMA LOS INFORMES DE AUTENTICACION DE CORREO       *
001600*   (CABECERA + REGISTROS POR IP DE ORIGEN) QUE LLEGAN DEL       *
001700*   CONVERSOR DE XML DE LA PASARELA DE CORREO Y LOS VALIDA,      *
001800*   LOS DEPURA DE DUPLICADOS Y LOS INCORPORA AL ALMACEN DE       *
001900*   INFORMES QUE USAN LOS DEMAS PROGRAMAS DE LA SUITE DMARC.     *
002000*                                                                *
002100* NO REALIZA: DESCOMPRESION DE LOS .GZ/.ZIP QUE MANDAN LOS       *
002200*   RECEPTORES NI EL PARSEO DEL XML - ESO LO HACE EL PASO        *
002300*   ANTERIOR DEL JOB (VER JCL DMARCJOB, PASO 010).               *
002400******************************************************************
002500
002600******************************************************************
002700* HISTORIAL DE CAMBIOS                                          *
002800******************************************************************
002900* 14/08/91 RFE -------- ALTA DEL PROGRAMA. CARGA DE INFORMES    *
003000*                       DE CONTROL DE CORREO (FORMATO PROPIO    *
003100*                       DEL GATEWAY SMTP, PEDIDO SIST-0412).    *
003200* 02/03/92 RFE -------- SE AGREGA RECHAZO DE INFORMES SIN       *
003300*                       RANGO DE FECHAS (SIST-0465).            *
003400* 19/11/93 MTS -------- CORRIGE TOPE DE TABLA DE DUPLICADOS,    *
003500*                       SE DESBORDABA CON CARGAS GRANDES        *
003600*                       (SIST-0601).                            *
003700* 07/05/96 MTS -------- SE DOCUMENTA CRITERIO DE DEFAULT DE     *
003800*                       DOMINIO Y PORCENTAJE (SIST-0733).       *
003900* 21/09/98 HGZ -------- REVISION Y2K: LOS CAMPOS DE FECHA YA    *
004000*                       VENIAN CON SIGLO DE 4 DIGITOS DESDE     *
004100*                       EL GATEWAY, SE VERIFICA QUE NINGUNA     *
004200*                       RUTINA TRUNQUE A 2 DIGITOS (SIST-0840). *
004300* 15/01/99 HGZ -------- CIERRE DE REVISION Y2K. SIN CAMBIOS DE  *
004400*                       CODIGO, SOLO PRUEBAS (SIST-0840).       *
004500* 11/06/04 PAQ -------- SE ADAPTA EL FORMATO DE ENTRADA AL       *
004600*                       EXTRACTO PLANO QUE GENERA EL NUEVO       *
004700*                       CONVERSOR DE INFORMES AGREGADOS DMARC    *
004800*                       (XML RFC, PASO PREVIO DEL JOB). LOS      *
004900*                       NOMBRES DE CAMPO CAMBIAN, LA LOGICA DE   *
005000*                       VALIDACION Y DEDUPLICACION SE MANTIENE   *
005100*                       (SIST-1290).                             *
005200* 23/02/09 PAQ -------- SE AGREGA DEFAULT DE REPORT-ID AL        *
005300*                       NOMBRE DE ARCHIVO CUANDO EL REPORTER     *
005400*                       NO LO INFORMA (SIST-1512).               *
005500* 30/10/13 LCV -------- SE ELIMINA REGISTRO DE IP EN BLANCO      *
005600*                       ANTES DE CONTAR TRAFICO VALIDO, PEDIDO   *
005700*                       DE AUDITORIA (SIST-1877).                *
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS NUMERICO-VALIDO IS "0" THRU "9".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*--- INFORMES (CABECERAS) QUE LLEGAN DEL PASO ANTERIOR DEL JOB.
006900     SELECT INFORMES-ENTRA   ASSIGN TO INFHDR
007000                       ORGANIZATION IS SEQUENTIAL
007100                       FILE STATUS IS FS-INFHDR.
007200
007300*--- DETALLES (UNA LINEA POR IP DE ORIGEN) DE ESOS INFORMES.
007400     SELECT DETALLES-ENTRA   ASSIGN TO INFDET
007500                       ORGANIZATION IS SEQUENTIAL
007600                       FILE STATUS IS FS-INFDET.
007700
007800*--- ALMACEN DE CABECERAS YA VALIDADAS (SE ABRE DE ENTRADA PARA
007900*--- ARMAR LA TABLA DE CLAVES Y LUEGO SE REABRE EN EXTENSION).
008000     SELECT CABECERAS-ALM    ASSIGN TO CABALM
008100                       ORGANIZATION IS SEQUENTIAL
008200                       FILE STATUS IS FS-CABALM.
008300
008400     SELECT DETALLES-ALM     ASSIGN TO DETALM
008500                       ORGANIZATION IS SEQUENTIAL
008600                       FILE STATUS IS FS-DETALM.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000*----------------------------------------------------------------
009100* CABECERA TAL COMO LLEGA DEL CONVERSOR - CAMPOS "CRUDOS" QUE
009200* TODAVIA NO PASARON LA VALIDACION (POR ESO FECHA Y PORCENTAJE
009300* SE LEEN COMO ALFANUMERICO Y SE REDEFINEN COMO NUMERICO PARA
009400* PROBAR SI SON CONVERTIBLES).
009500*----------------------------------------------------------------
009600 FD  INFORMES-ENTRA
009700     LABEL RECORD IS STANDARD
009800     RECORD CONTAINS 360 CHARACTERS.
009900 01  CAB-REG-ENT.
010000     05  CAB-ID-INFORME          PIC X(64).
010100     05  CAB-ORGANISMO           PIC X(40).
010200     05  CAB-EMAIL               PIC X(40).
010300     05  CAB-CONTACTO-EXT        PIC X(40).
010400     05  CAB-FECHA-DESDE         PIC X(14).
010500     05  CAB-FECHA-DESDE-N REDEFINES CAB-FECHA-DESDE
010600                           PIC 9(14).
010700     05  CAB-FECHA-HASTA         PIC X(14).
010800     05  CAB-FECHA-HASTA-N REDEFINES CAB-FECHA-HASTA
010900                           PIC 9(14).
011000     05  CAB-DOMINIO             PIC X(40).
011100     05  CAB-ADKIM               PIC X(10).
011200     05  CAB-ASPF                PIC X(10).
011300     05  CAB-POLITICA            PIC X(10).
011400     05  CAB-POLITICA-SUB        PIC X(10).
011500     05  CAB-PORCENTAJE          PIC X(03).
011600     05  CAB-PORCENTAJE-N REDEFINES CAB-PORCENTAJE
011700                           PIC 9(03).
011800     05  CAB-ARCHIVO             PIC X(40).
011900     05  FILLER                  PIC X(25).
012000
012100 FD  DETALLES-ENTRA
012200     LABEL RECORD IS STANDARD
012300     RECORD CONTAINS 316 CHARACTERS.
012400 01  DET-REG-ENT.
012500     05  DET-ID-INFORME          PIC X(64).
012600     05  DET-IP-ORIGEN           PIC X(45).
012700     05  DET-CANT-MENSAJES       PIC X(09).
012800     05  DET-CANT-MENSAJES-N REDEFINES DET-CANT-MENSAJES
012900                           PIC 9(09).
013000     05  DET-DISPOSICION         PIC X(12).
013100     05  DET-DKIM-ALINEADO       PIC X(10).
013200     05  DET-SPF-ALINEADO        PIC X(10).
013300     05  DET-HEADER-FROM         PIC X(40).
013400     05  DET-ENVELOPE-FROM       PIC X(40).
013500     05  DET-DKIM-DOMINIO        PIC X(40).
013600     05  DET-SPF-DOMINIO         PIC X(40).
013700     05  FILLER                  PIC X(06).
013800
013900*----------------------------------------------------------------
014000* ALMACEN DE CABECERAS Y DETALLES. CAMPOS YA EN FORMATO CANONICO
014100* (VALIDADO Y CON DEFAULTS APLICADOS).
014200*----------------------------------------------------------------
014300 FD  CABECERAS-ALM
014400     LABEL RECORD IS STANDARD
014500     RECORD CONTAINS 360 CHARACTERS.
014600 01  CAB-REG-ALM.
014700     05  CAB-ID-INFORME-AL       PIC X(64).
014800     05  CAB-ORGANISMO-AL        PIC X(40).
014900     05  CAB-EMAIL-AL            PIC X(40).
015000     05  CAB-CONTACTO-EXT-AL     PIC X(40).
015100     05  CAB-FECHA-DESDE-AL      PIC 9(14).
015200     05  CAB-FECHA-HASTA-AL      PIC 9(14).
015300     05  CAB-DOMINIO-AL          PIC X(40).
015400     05  CAB-ADKIM-AL            PIC X(10).
015500     05  CAB-ASPF-AL             PIC X(10).
015600     05  CAB-POLITICA-AL         PIC X(10).
015700     05  CAB-POLITICA-SUB-AL     PIC X(10).
015800     05  CAB-PORCENTAJE-AL       PIC 9(03).
015900     05  CAB-ARCHIVO-AL          PIC X(40).
016000     05  FILLER                  PIC X(25).
016100
016200 FD  DETALLES-ALM
016300     LABEL RECORD IS STANDARD
016400     RECORD CONTAINS 316 CHARACTERS.
016500 01  DET-REG-ALM.
016600     05  DET-ID-INFORME-AL       PIC X(64).
016700     05  DET-IP-ORIGEN-AL        PIC X(45).
016800     05  DET-CANT-MENSAJES-AL    PIC 9(09).
016900     05  DET-DISPOSICION-AL      PIC X(12).
017000     05  DET-DKIM-ALINEADO-AL    PIC X(10).
017100     05  DET-SPF-ALINEADO-AL     PIC X(10).
017200     05  DET-HEADER-FROM-AL      PIC X(40).
017300     05  DET-ENVELOPE-FROM-AL    PIC X(40).
017400     05  DET-DKIM-DOMINIO-AL     PIC X(40).
017500     05  DET-SPF-DOMINIO-AL      PIC X(40).
017600     05  FILLER                  PIC X(06).
017700
017800 WORKING-STORAGE SECTION.
017900
018000 77  FS-INFHDR                   PIC XX.
018100     88  CORRECTO-INFHDR         VALUE "00".
018200     88  FIN-INFHDR              VALUE "10".
018300 77  FS-INFDET                   PIC XX.
018400     88  CORRECTO-INFDET         VALUE "00".
018500     88  FIN-INFDET              VALUE "10".
018600 77  FS-CABALM                   PIC XX.
018700     88  CORRECTO-CABALM         VALUE "00".
018800     88  FIN-CABALM              VALUE "10".
018900 77  FS-DETALM                   PIC XX.
019000     88  CORRECTO-DETALM         VALUE "00".
019100     88  FIN-DETALM              VALUE "10".
019200
019300*--- TABLA DE CLAVES YA ALMACENADAS, PARA LA DEPURACION DE
019400*--- DUPLICADOS (TABLA EN MEMORIA RECORRIDA POR INDICE, IGUAL
019500*--- QUE OTRAS RUTINAS DE VALIDACION DE ESTE SISTEMA, PERO
019600*--- CARGADA DESDE EL PROPIO ALMACEN DE CABECERAS).
019700 01  WS-TABLA-IDS.
019800     05  WS-ID-EXISTE OCCURS 5000 TIMES
019900                INDEXED BY IX-ALM
020000                           PIC X(64).
020100 01  WS-CANT-IDS                 PIC 9(5)  COMP VALUE ZERO.
020200
020300*--- BUFFER DE DETALLES DEL INFORME QUE SE ESTA PROCESANDO; NO
020400*--- SE GRABA NADA HASTA SABER QUE EL INFORME ES VALIDO Y NO
020500*--- ES DUPLICADO.
020600 01  WS-BUFFER-DETALLES.
020700     05  WS-DET-ELEM OCCURS 2000 TIMES INDEXED BY IX-DET.
020800   10  WS-DET-IP           PIC X(45).
020900   10  WS-DET-CANT         PIC 9(09).
021000   10  WS-DET-DISP         PIC X(12).
021100   10  WS-DET-DKIM         PIC X(10).
021200   10  WS-DET-SPF          PIC X(10).
021300   10  WS-DET-HFROM        PIC X(40).
021400   10  WS-DET-EFROM        PIC X(40).
021500   10  WS-DET-DKDOM        PIC X(40).
021600   10  WS-DET-SFDOM        PIC X(40).
021700 01  WS-CANT-DET-VALIDOS         PIC 9(4)  COMP VALUE ZERO.
021800
021900 01  WS-SWITCHES.
022000     05  WS-SW-VALIDO            PIC X     VALUE "S".
022100   88  INFORME-VALIDO      VALUE "S".
022200   88  INFORME-INVALIDO    VALUE "N".
022300     05  WS-SW-DUPLICADO         PIC X     VALUE "N".
022400   88  ES-DUPLICADO        VALUE "S".
022500   88  NO-ES-DUPLICADO     VALUE "N".
022600     05  WS-SW-DET-PENDIENTE     PIC X     VALUE "N".
022700   88  HAY-DETALLE-PENDIENTE
022800                           VALUE "S".
022900   88  NO-HAY-DETALLE-PENDIENTE
023000                           VALUE "N".
023100
023200 01  WS-MSG-ERROR                PIC X(60) VALUE SPACES.
023300
023400 01  WS-CONTADORES.
023500     05  WS-CANT-GRABADOS        PIC 9(5)  COMP VALUE ZERO.
023600     05  WS-CANT-DUPLIC          PIC 9(5)  COMP VALUE ZERO.
023700     05  WS-CANT-RECHAZ          PIC 9(5)  COMP VALUE ZERO.
023800
023900 01  WS-LINEA-TOTALES.
024000     05  FILLER                  PIC X(20) VALUE
024100   "INFORMES GRABADOS: ".
024200     05  WS-LIN-GRAB             PIC ZZZZ9.
024300     05  FILLER                  PIC X(20) VALUE
024400   "  DUPLICADOS: ".
024500     05  WS-LIN-DUPL             PIC ZZZZ9.
024600     05  FILLER                  PIC X(20) VALUE
024700   "  RECHAZADOS: ".
024800     05  WS-LIN-RECH             PIC ZZZZ9.
024900
025000 PROCEDURE DIVISION.
025100
025200******************************************************************
025300* 0000 - CONTROL PRINCIPAL DEL JOB                               *
025400******************************************************************
025500 0000-INICIO.
025600     PERFORM 1000-ABRIR-ARCHIVOS       THRU 1000-EXIT.
025700     PERFORM 1500-CARGAR-TABLA-IDS     THRU 1500-EXIT.
025800     PERFORM 2000-LEER-CABECERA        THRU 2000-EXIT.
025900     PERFORM 3000-PROCESAR-INFORME     THRU 3000-EXIT
026000   UNTIL FIN-INFHDR.
026100     PERFORM 8000-MOSTRAR-TOTALES      THRU 8000-EXIT.
026200     PERFORM 9000-CERRAR-ARCHIVOS      THRU 9000-EXIT.
026300     STOP RUN.
026400
026500******************************************************************
026600* 1000 - APERTURA DE ARCHIVOS DE ENTRADA                         *
026700******************************************************************
026800 1000-ABRIR-ARCHIVOS.
026900     OPEN INPUT INFORMES-ENTRA.
027000     IF NOT CORRECTO-INFHDR
027100   DISPLAY "DMARC-CARGA: ERROR AL ABRIR INFORMES-ENTRA FS="
027200           FS-INFHDR
027300   GO TO 1000-ABEND.
027400     OPEN INPUT DETALLES-ENTRA.
027500     IF NOT CORRECTO-INFDET
027600   DISPLAY "DMARC-CARGA: ERROR AL ABRIR DETALLES-ENTRA FS="
027700           FS-INFDET
027800   GO TO 1000-ABEND.
027900     GO TO 1000-EXIT.
028000 1000-ABEND.
028100     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.
028200     STOP RUN.
028300 1000-EXIT.
028400     EXIT.
028500
028600******************************************************************
028700* 1500 - CARGA EN MEMORIA DE LAS CLAVES YA ALMACENADAS, PARA LA  *
028800*        DEPURACION DE DUPLICADOS. SI EL ALMACEN TODAVIA NO      *
028900*        EXISTE (PRIMERA CORRIDA) SE SIGUE CON LA TABLA VACIA.   *
029000******************************************************************
029100 1500-CARGAR-TABLA-IDS.
029200     MOVE ZERO TO WS-CANT-IDS.
029300     OPEN INPUT CABECERAS-ALM.
029400     IF NOT CORRECTO-CABALM
029500   GO TO 1500-EXIT.
029600     PERFORM 1510-LEER-CABECERA-ALM THRU 1510-EXIT.
029700     PERFORM 1520-ACUMULAR-ID THRU 1520-EXIT
029800   UNTIL FIN-CABALM.
029900     CLOSE CABECERAS-ALM.
030000     GO TO 1500-EXIT.
030100 1510-LEER-CABECERA-ALM.
030200     READ CABECERAS-ALM.
030300     IF NOT CORRECTO-CABALM AND NOT FIN-CABALM
030400   DISPLAY "DMARC-CARGA: ERROR AL LEER CABECERAS-ALM FS="
030500           FS-CABALM
030600   CLOSE CABECERAS-ALM
030700   GO TO 1500-EXIT.
030800 1510-EXIT.
030900     EXIT.
031000 1520-ACUMULAR-ID.
031100     ADD 1 TO WS-CANT-IDS.
031200     MOVE CAB-ID-INFORME-AL TO WS-ID-EXISTE(WS-CANT-IDS).
031300     PERFORM 1510-LEER-CABECERA-ALM THRU 1510-EXIT.
031400 1520-EXIT.
031500     EXIT.
031600 1500-EXIT.
031700     EXIT.
031800
031900******************************************************************
032000* 2000 - LECTURA DE UNA CABECERA DE ENTRADA                      *
032100******************************************************************
032200 2000-LEER-CABECERA.
032300     READ INFORMES-ENTRA.
032400     IF NOT CORRECTO-INFHDR AND NOT FIN-INFHDR
032500   DISPLAY "DMARC-CARGA: ERROR AL LEER INFORMES-ENTRA FS="
032600           FS-INFHDR
032700   GO TO 1000-ABEND.
032800 2000-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200* 2100 - LECTURA DE UN DETALLE DE ENTRADA                        *
033300******************************************************************
033400 2100-LEER-DETALLE.
033500     READ DETALLES-ENTRA.
033600     IF CORRECTO-INFDET
033700   SET HAY-DETALLE-PENDIENTE TO TRUE
033800     ELSE
033900   IF FIN-INFDET
034000       SET NO-HAY-DETALLE-PENDIENTE TO TRUE
034100   ELSE
034200       DISPLAY "DMARC-CARGA: ERROR AL LEER DETALLES-ENTRA FS="
034300               FS-INFDET
034400       GO TO 1000-ABEND.
034500 2100-EXIT.
034600     EXIT.
034700
034800******************************************************************
034900* 3000 - PROCESO DE UN INFORME COMPLETO (CABECERA + DETALLES)    *
035000******************************************************************
035100 3000-PROCESAR-INFORME.
035200     PERFORM 3100-VALIDAR-CABECERA THRU 3100-EXIT.
035300     PERFORM 3200-ACUMULAR-DETALLES THRU 3200-EXIT.
035400     IF INFORME-VALIDO AND WS-CANT-DET-VALIDOS = ZERO
035500   SET INFORME-INVALIDO TO TRUE
035600   MOVE "El informe no contiene registros de trafico"
035700       TO WS-MSG-ERROR.
035800     IF INFORME-INVALIDO
035900   ADD 1 TO WS-CANT-RECHAZ
036000   DISPLAY "DMARC-CARGA: INFORME RECHAZADO "
036100           CAB-ID-INFORME " - " WS-MSG-ERROR
036200     ELSE
036300   PERFORM 4000-BUSCAR-DUPLICADO THRU 4000-EXIT
036400   IF ES-DUPLICADO
036500       ADD 1 TO WS-CANT-DUPLIC
036600       DISPLAY "DMARC-CARGA: INFORME DUPLICADO "
036700               CAB-ID-INFORME
036800   ELSE
036900       PERFORM 5000-GRABAR-INFORME THRU 5000-EXIT
037000       ADD 1 TO WS-CANT-GRABADOS.
037100     PERFORM 2000-LEER-CABECERA THRU 2000-EXIT.
037200 3000-EXIT.
037300     EXIT.
037400
037500******************************************************************
037600* 3100 - VALIDACION Y DEFAULTS DE LA CABECERA                    *
037700*        (VER REGLAS DE NEGOCIO - INGESTION / VALIDACION)        *
037800******************************************************************
037900 3100-VALIDAR-CABECERA.
038000     SET INFORME-VALIDO TO TRUE.
038100     MOVE SPACES TO WS-MSG-ERROR.
038200
038300*--- REPORT-ID POR DEFECTO ES EL NOMBRE DE ARCHIVO DE ORIGEN.
038400     IF CAB-ID-INFORME = SPACES
038500   MOVE CAB-ARCHIVO TO CAB-ID-INFORME.
038600
038700*--- DOMINIO POR DEFECTO.
038800     IF CAB-DOMINIO = SPACES
038900   MOVE "desconocido" TO CAB-DOMINIO.
039000
039100*--- PORCENTAJE NO NUMERICO O AUSENTE VALE CERO.
039200     IF CAB-PORCENTAJE NOT NUMERIC
039300   MOVE ZERO TO CAB-PORCENTAJE-N.
039400
039500*--- EL RANGO DE FECHAS ES OBLIGATORIO Y DEBE SER CONVERTIBLE.
039600     IF CAB-FECHA-DESDE = SPACES OR CAB-FECHA-DESDE NOT NUMERIC
039700  OR CAB-FECHA-HASTA = SPACES OR CAB-FECHA-HASTA NOT NUMERIC
039800   SET INFORME-INVALIDO TO TRUE
039900   MOVE "El informe no contiene un rango de fechas valido"
040000       TO WS-MSG-ERROR.
040100 3100-EXIT.
040200     EXIT.
040300
040400******************************************************************
040500* 3200 - ACUMULACION DE LOS DETALLES QUE PERTENECEN A LA         *
040600*        CABECERA ACTUAL (AGRUPADOS EN EL ARCHIVO DE ENTRADA).   *
040700*        LOS RENGLONES CON IP EN BLANCO SE DESCARTAN SIN AVISO.  *
040800******************************************************************
040900 3200-ACUMULAR-DETALLES.
041000     MOVE ZERO TO WS-CANT-DET-VALIDOS.
041100     IF NO-HAY-DETALLE-PENDIENTE
041200   PERFORM 2100-LEER-DETALLE THRU 2100-EXIT.
041300     PERFORM 3210-TOMAR-UN-DETALLE THRU 3210-EXIT
041400   UNTIL NO-HAY-DETALLE-PENDIENTE
041500      OR DET-ID-INFORME NOT = CAB-ID-INFORME.
041600 3200-EXIT.
041700     EXIT.
041800
041900 3210-TOMAR-UN-DETALLE.
042000     IF DET-IP-ORIGEN NOT = SPACES
042100   IF DET-CANT-MENSAJES NOT NUMERIC
042200       MOVE ZERO TO DET-CANT-MENSAJES-N
042300   END-IF
042400   ADD 1 TO WS-CANT-DET-VALIDOS
042500   MOVE DET-IP-ORIGEN      TO WS-DET-IP(WS-CANT-DET-VALIDOS)
042600   MOVE DET-CANT-MENSAJES-N
042700                           TO WS-DET-CANT(WS-CANT-DET-VALIDOS)
042800   MOVE DET-DISPOSICION    TO WS-DET-DISP(WS-CANT-DET-VALIDOS)
042900   MOVE DET-DKIM-ALINEADO  TO WS-DET-DKIM(WS-CANT-DET-VALIDOS)
043000   MOVE DET-SPF-ALINEADO   TO WS-DET-SPF(WS-CANT-DET-VALIDOS)
043100   MOVE DET-HEADER-FROM    TO WS-DET-HFROM(WS-CANT-DET-VALIDOS)
043200   MOVE DET-ENVELOPE-FROM  TO WS-DET-EFROM(WS-CANT-DET-VALIDOS)
043300   MOVE DET-DKIM-DOMINIO   TO WS-DET-DKDOM(WS-CANT-DET-VALIDOS)
043400   MOVE DET-SPF-DOMINIO    TO WS-DET-SFDOM(WS-CANT-DET-VALIDOS).
043500     PERFORM 2100-LEER-DETALLE THRU 2100-EXIT.
043600 3210-EXIT.
043700     EXIT.
043800
043900******************************************************************
044000* 4000 - BUSQUEDA DE DUPLICADO POR REPORT-ID (CLAVE COMPLETA,    *
044100*        PRIMERO QUE LLEGA GANA).                                *
044200******************************************************************
044300 4000-BUSCAR-DUPLICADO.
044400     SET NO-ES-DUPLICADO TO TRUE.
044500     IF WS-CANT-IDS = ZERO
044600   GO TO 4000-EXIT.
044700     SET IX-ALM TO 1.
044800     SEARCH WS-ID-EXISTE
044900   AT END
045000       SET NO-ES-DUPLICADO TO TRUE
045100   WHEN WS-ID-EXISTE(IX-ALM) = CAB-ID-INFORME
045200       SET ES-DUPLICADO TO TRUE.
045300 4000-EXIT.
045400     EXIT.
045500
045600******************************************************************
045700* 5000 - GRABACION DE UN INFORME NUEVO (CABECERA + DETALLES) EN  *
045800*        EL ALMACEN, Y ALTA DE SU CLAVE EN LA TABLA DE MEMORIA   *
045900*        PARA QUE SIRVA DE CONTROL AL RESTO DE LA CORRIDA.       *
046000******************************************************************
046100 5000-GRABAR-INFORME.
046200     OPEN EXTEND CABECERAS-ALM.
046300     IF NOT CORRECTO-CABALM
046400   DISPLAY "DMARC-CARGA: ERROR AL EXTENDER CABECERAS-ALM FS="
046500           FS-CABALM
046600   GO TO 1000-ABEND.
046700     MOVE CAB-ID-INFORME     TO CAB-ID-INFORME-AL.
046800     MOVE CAB-ORGANISMO      TO CAB-ORGANISMO-AL.
046900     MOVE CAB-EMAIL          TO CAB-EMAIL-AL.
047000     MOVE CAB-CONTACTO-EXT   TO CAB-CONTACTO-EXT-AL.
047100     MOVE CAB-FECHA-DESDE-N  TO CAB-FECHA-DESDE-AL.
047200     MOVE CAB-FECHA-HASTA-N  TO CAB-FECHA-HASTA-AL.
047300     MOVE CAB-DOMINIO        TO CAB-DOMINIO-AL.
047400     MOVE CAB-ADKIM          TO CAB-ADKIM-AL.
047500     MOVE CAB-ASPF           TO CAB-ASPF-AL.
047600     MOVE CAB-POLITICA       TO CAB-POLITICA-AL.
047700     MOVE CAB-POLITICA-SUB   TO CAB-POLITICA-SUB-AL.
047800     MOVE CAB-PORCENTAJE-N   TO CAB-PORCENTAJE-AL.
047900     MOVE CAB-ARCHIVO        TO CAB-ARCHIVO-AL.
048000     WRITE CAB-REG-ALM.
048100     CLOSE CABECERAS-ALM.
048200
048300     ADD 1 TO WS-CANT-IDS.
048400     MOVE CAB-ID-INFORME TO WS-ID-EXISTE(WS-CANT-IDS).
048500
048600     OPEN EXTEND DETALLES-ALM.
048700     IF NOT CORRECTO-DETALM
048800   DISPLAY "DMARC-CARGA: ERROR AL EXTENDER DETALLES-ALM FS="
048900           FS-DETALM
049000   GO TO 1000-ABEND.
049100     PERFORM 5100-GRABAR-UN-DETALLE THRU 5100-EXIT
049200   VARYING IX-DET FROM 1 BY 1
049300   UNTIL IX-DET > WS-CANT-DET-VALIDOS.
049400     CLOSE DETALLES-ALM.
049500 5000-EXIT.
049600     EXIT.
049700
049800 5100-GRABAR-UN-DETALLE.
049900     MOVE CAB-ID-INFORME         TO DET-ID-INFORME-AL.
050000     MOVE WS-DET-IP(IX-DET)      TO DET-IP-ORIGEN-AL.
050100     MOVE WS-DET-CANT(IX-DET)    TO DET-CANT-MENSAJES-AL.
050200     MOVE WS-DET-DISP(IX-DET)    TO DET-DISPOSICION-AL.
050300     MOVE WS-DET-DKIM(IX-DET)    TO DET-DKIM-ALINEADO-AL.
050400     MOVE WS-DET-SPF(IX-DET)     TO DET-SPF-ALINEADO-AL.
050500     MOVE WS-DET-HFROM(IX-DET)   TO DET-HEADER-FROM-AL.
050600     MOVE WS-DET-EFROM(IX-DET)   TO DET-ENVELOPE-FROM-AL.
050700     MOVE WS-DET-DKDOM(IX-DET)   TO DET-DKIM-DOMINIO-AL.
050800     MOVE WS-DET-SFDOM(IX-DET)   TO DET-SPF-DOMINIO-AL.
050900     WRITE DET-REG-ALM.
051000 5100-EXIT.
051100     EXIT.
051200
051300******************************************************************
051400* 8000 - RESUMEN DE LA CORRIDA                                   *
051500******************************************************************
051600 8000-MOSTRAR-TOTALES.
051700     MOVE WS-CANT-GRABADOS TO WS-LIN-GRAB.
051800     MOVE WS-CANT-DUPLIC   TO WS-LIN-DUPL.
051900     MOVE WS-CANT-RECHAZ   TO WS-LIN-RECH.
052000     DISPLAY WS-LINEA-TOTALES.
052100 8000-EXIT.
052200     EXIT.
052300
052400******************************************************************
052500* 9000 - CIERRE DE ARCHIVOS                                      *
052600******************************************************************
052700 9000-CERRAR-ARCHIVOS.
052800     CLOSE INFORMES-ENTRA DETALLES-ENTRA.
052900 9000-EXIT.
053000     EXIT.
053100
053200 END PROGRAM DMARC-CARGA.
