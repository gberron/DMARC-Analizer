000100******************************************************************
000200* IDENTIFICATION DIVISION
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    DMARC-DERIVADOS.
000600 AUTHOR.        M. SOUTO.
000700 INSTALLATION.  DEPTO DE SISTEMAS - SEGURIDAD DE CORREO.
000800 DATE-WRITTEN.  17/03/1992.
000900 DATE-COMPILED.
001000 SECURITY.      USO INTERNO DEL DEPARTAMENTO. NO DISTRIBUIR.
001100
001200******************************************************************
001300* DMARC-DERIVADOS                                               *
001400*                                                                *
001500* PROPOSITO: SUBRUTINA COMUN LLAMADA POR CALL DESDE LOS DEMAS    *
001600*   PROGRAMAS DEL SISTEMA DMARC PARA NO REPETIR EN CADA UNO EL   *
001700*   CALCULO DE VALORES DERIVADOS DE UN INFORME O DE UN DETALLE   *
001800*   DE TRAFICO:                                                 *
001900*                                                                *
002000*   OPCION 'A' -> ESTADO DE ALINEACION: ARMA UN TEXTO CORTO      *
002100*                 "DKIM:<d> / SPF:<s>" A PARTIR DE LOS DOS       *
002200*                 INDICADORES DE ALINEACION DEL DETALLE. UN      *
002300*                 INDICADOR EN BLANCO SE MUESTRA COMO "?".       *
002400*                                                                *
002500*   OPCION 'I' -> IDENTIFICADOR DEL MENSAJE: USA EL HEADER-FROM  *
002600*                 SI VIENE INFORMADO; SI NO, EL ENVELOPE-FROM;   *
002700*                 SI NINGUNO DE LOS DOS VIENE INFORMADO, EL      *
002800*                 LITERAL "UNKNOWN".                             *
002900*                                                                *
003000*   OPCION 'R' -> RESUMEN POR DISPOSICION: A PARTIR DE LA TABLA  *
003100*                 DE DETALLES DE UN INFORME QUE LE PASA EL       *
003200*                 INVOCANTE (DISPOSICION + CANTIDAD DE MENSAJES  *
003300*                 POR RENGLON), DEVUELVE LA TABLA DE TOTALES DE  *
003400*                 MENSAJES ACUMULADOS POR DISPOSICION, CON LA    *
003500*                 DISPOSICION EN BLANCO AGRUPADA BAJO "unknown". *
003600*                 EL INVOCANTE DEBE DEJAR LA TABLA DE RESUMEN Y  *
003700*                 SU CONTADOR EN CERO/BLANCO ANTES DE LLAMAR.    *
003800*                                                                *
003900* SE LLAMA UNA VEZ POR CADA DETALLE (OPCIONES 'A' / 'I') O UNA    *
004000* VEZ POR INFORME (OPCION 'R') QUE EL PROGRAMA QUE LA INVOCA      *
004100* NECESITE DESCRIBIR (LISTADOS, EXPORTACION). NO ABRE NI CIERRA   *
004200* ARCHIVOS PROPIOS.                                               *
004300******************************************************************
004400
004500******************************************************************
004600* HISTORIAL DE CAMBIOS                                          *
004700******************************************************************
004800* 17/03/92 MSO -------- ALTA DE LA SUBRUTINA (SIST-0479), SOBRE  *
004900*                       EL MISMO ESQUEMA OPCION/CALL QUE YA SE   *
005000*                       USA PARA OTRAS SUBRUTINAS COMPARTIDAS    *
005100*                       DEL SISTEMA.                             *
005200* 21/09/98 HGZ -------- REVISION Y2K, SIN CAMBIO DE LOGICA       *
005300*                       (SIST-0842).                             *
005400* 19/06/04 PAQ -------- SE REEMPLAZA LA BUSQUEDA DE EMPRESA POR  *
005500*                       LAS OPCIONES 'A' (ALINEACION) E 'I'      *
005600*                       (IDENTIFICADOR) DE LOS INFORMES DMARC.   *
005700*                       YA NO ACCEDE A NINGUN ARCHIVO (SIST-1295)*
005800* 30/11/09 LCV -------- SE ACLARA EN COMENTARIOS QUE LA OPCION   *
005900*                       'I' DEVUELVE "UNKNOWN" EN MAYUSCULAS,    *
006000*                       PEDIDO POR EL PROGRAMA DE EXPORTACION    *
006100*                       CSV (SIST-1534).                         *
006200* 14/03/12 LCV -------- ALTA DE LA OPCION 'R', RESUMEN DE        *
006300*                       MENSAJES POR DISPOSICION DE UN INFORME,  *
006400*                       PEDIDA PARA EL LISTADO DETALLADO POR     *
006500*                       INFORME (SIST-1701).                     *
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500
007600*--- CAMPO DE TRABAJO PARA ARMAR EL TEXTO DE ALINEACION ANTES DE
007700*--- DEVOLVERLO; SE REDEFINE PARA PODER PROBAR DE UN SAQUE SI EL
007800*--- INDICADOR QUE LLEGO POR LINKAGE VINO TODO EN BLANCO.
007900 01  WS-ALINEACION-ARMADA.
008000     05  FILLER                  PIC X(05) VALUE "dkim:".
008100     05  WS-ALIN-DKIM            PIC X(10).
008200     05  FILLER                  PIC X(03) VALUE " / ".
008300     05  FILLER                  PIC X(04) VALUE "spf:".
008400     05  WS-ALIN-SPF             PIC X(10).
008500     05  FILLER                  PIC X(01) VALUE SPACES.
008600 01  WS-ALINEACION-CHICA REDEFINES WS-ALINEACION-ARMADA.
008700     05  FILLER                  PIC X(33).
008800
008900 01  WS-DKIM-TRABAJO             PIC X(10).
009000 01  WS-SPF-TRABAJO              PIC X(10).
009100
009200*--- CAMPOS DE TRABAJO DE LA OPCION 'R' (RESUMEN POR DISPOSICION).
009300 01  WS-DISPOSIC-TRABAJO         PIC X(12).
009400 01  WS-ENCONTRADO-RESUMEN-SW    PIC X VALUE "N".
009500     88  DISPOSIC-YA-ACUM        VALUE "S".
009600     88  DISPOSIC-NO-ACUM        VALUE "N".
009700
009800 LINKAGE SECTION.
009900 01  LK-OPCION                   PIC X.
010000     88  LK-OPCION-ALINEACION    VALUE "A".
010100     88  LK-OPCION-IDENTIFICADOR VALUE "I".
010200     88  LK-OPCION-RESUMEN       VALUE "R".
010300 01  LK-DKIM-ALINEADO            PIC X(10).
010400 01  LK-SPF-ALINEADO             PIC X(10).
010500 01  LK-HEADER-FROM              PIC X(40).
010600 01  LK-ENVELOPE-FROM            PIC X(40).
010700 01  LK-ALINEACION-RES           PIC X(33).
010800 01  LK-IDENTIFICADOR-RES        PIC X(40).
010900
011000*--- TABLA DE DETALLES DE UN INFORME (OPCION 'R'). EL INVOCANTE
011100*--- LA ARMA ANTES DE LLAMAR, UNA FILA POR RENGLON DE DETALLE.
011200 01  LK-CANT-DETALLES            PIC 9(5) COMP.
011300 01  LK-TABLA-DETALLES.
011400     05  LK-DET-ELEM OCCURS 4000 TIMES INDEXED BY LK-IX-DET.
011500   10  LK-DET-DISPOSIC     PIC X(12).
011600   10  LK-DET-CANT-MSG     PIC 9(09).
011700 01  LK-TABLA-DETALLES-ALFA REDEFINES LK-TABLA-DETALLES.
011800     05  FILLER                  PIC X(16) OCCURS 4000 TIMES.
011900
012000*--- TABLA DE RESUMEN DEVUELTA POR LA OPCION 'R'. EL INVOCANTE LA
012100*--- DEBE DEJAR EN CERO/BLANCO ANTES DE LLAMAR.
012200 01  LK-CANT-RESUMEN             PIC 9(3) COMP.
012300 01  LK-TABLA-RESUMEN.
012400     05  LK-RES-ELEM OCCURS 10 TIMES INDEXED BY LK-IX-RES.
012500   10  LK-RES-DISPOSIC     PIC X(12).
012600   10  LK-RES-TOTAL        PIC 9(12).
012700 01  LK-TABLA-RESUMEN-ALFA REDEFINES LK-TABLA-RESUMEN.
012800     05  FILLER                  PIC X(24) OCCURS 10 TIMES.
012900
013000 PROCEDURE DIVISION USING LK-OPCION, LK-DKIM-ALINEADO,
013100   LK-SPF-ALINEADO, LK-HEADER-FROM, LK-ENVELOPE-FROM,
013200   LK-ALINEACION-RES, LK-IDENTIFICADOR-RES,
013300   LK-CANT-DETALLES, LK-TABLA-DETALLES,
013400   LK-CANT-RESUMEN, LK-TABLA-RESUMEN.
013500
013600 0000-PRINCIPAL.
013700     IF LK-OPCION-ALINEACION
013800   PERFORM 1000-ARMAR-ALINEACION THRU 1000-EXIT.
013900     IF LK-OPCION-IDENTIFICADOR
014000   PERFORM 2000-ARMAR-IDENTIFICADOR THRU 2000-EXIT.
014100     IF LK-OPCION-RESUMEN
014200   PERFORM 3000-ARMAR-RESUMEN THRU 3000-EXIT.
014300     GOBACK.
014400
014500******************************************************************
014600* 1000 - ARMA EL TEXTO "DKIM:<d> / SPF:<s>", CON "?" PARA CADA    *
014700*        INDICADOR QUE HAYA LLEGADO EN BLANCO.                   *
014800******************************************************************
014900 1000-ARMAR-ALINEACION.
015000     MOVE LK-DKIM-ALINEADO TO WS-DKIM-TRABAJO.
015100     IF WS-DKIM-TRABAJO = SPACES
015200   MOVE "?" TO WS-DKIM-TRABAJO.
015300     MOVE LK-SPF-ALINEADO TO WS-SPF-TRABAJO.
015400     IF WS-SPF-TRABAJO = SPACES
015500   MOVE "?" TO WS-SPF-TRABAJO.
015600     MOVE WS-DKIM-TRABAJO TO WS-ALIN-DKIM.
015700     MOVE WS-SPF-TRABAJO  TO WS-ALIN-SPF.
015800     MOVE WS-ALINEACION-CHICA TO LK-ALINEACION-RES.
015900 1000-EXIT.
016000     EXIT.
016100
016200******************************************************************
016300* 2000 - IDENTIFICADOR DEL MENSAJE: HEADER-FROM, SI NO VIENE     *
016400*        ENVELOPE-FROM, SI NINGUNO DE LOS DOS "UNKNOWN".         *
016500******************************************************************
016600 2000-ARMAR-IDENTIFICADOR.
016700     IF LK-HEADER-FROM NOT = SPACES
016800   MOVE LK-HEADER-FROM TO LK-IDENTIFICADOR-RES
016900     ELSE
017000   IF LK-ENVELOPE-FROM NOT = SPACES
017100       MOVE LK-ENVELOPE-FROM TO LK-IDENTIFICADOR-RES
017200   ELSE
017300       MOVE "Unknown" TO LK-IDENTIFICADOR-RES.
017400 2000-EXIT.
017500     EXIT.
017600
017700******************************************************************
017800* 3000 - RESUMEN DE MENSAJES POR DISPOSICION DE UN INFORME.       *
017900*        RECORRE LA TABLA DE DETALLES QUE ARMO EL INVOCANTE Y     *
018000*        ACUMULA LA CANTIDAD DE MENSAJES EN LA TABLA DE RESUMEN,  *
018100*        UNA FILA POR DISPOSICION DISTINTA (BLANCO = "unknown").  *
018200******************************************************************
018300 3000-ARMAR-RESUMEN.
018400     PERFORM 3100-ACUMULAR-DETALLE THRU 3100-EXIT
018500   VARYING LK-IX-DET FROM 1 BY 1
018600   UNTIL LK-IX-DET > LK-CANT-DETALLES.
018700 3000-EXIT.
018800     EXIT.
018900
019000 3100-ACUMULAR-DETALLE.
019100     MOVE LK-DET-DISPOSIC(LK-IX-DET) TO WS-DISPOSIC-TRABAJO.
019200     IF WS-DISPOSIC-TRABAJO = SPACES
019300   MOVE "unknown" TO WS-DISPOSIC-TRABAJO.
019400     SET DISPOSIC-NO-ACUM TO TRUE.
019500     SET LK-IX-RES TO 1.
019600     SEARCH LK-RES-ELEM
019700   AT END
019800       NEXT SENTENCE
019900   WHEN LK-RES-DISPOSIC(LK-IX-RES) = WS-DISPOSIC-TRABAJO
020000       SET DISPOSIC-YA-ACUM TO TRUE.
020100     IF DISPOSIC-YA-ACUM
020200   ADD LK-DET-CANT-MSG(LK-IX-DET)
020300       TO LK-RES-TOTAL(LK-IX-RES)
020400     ELSE
020500   ADD 1 TO LK-CANT-RESUMEN
020600   MOVE WS-DISPOSIC-TRABAJO
020700       TO LK-RES-DISPOSIC(LK-CANT-RESUMEN)
020800   MOVE LK-DET-CANT-MSG(LK-IX-DET)
020900       TO LK-RES-TOTAL(LK-CANT-RESUMEN).
021000 3100-EXIT.
021100     EXIT.
021200
021300 END PROGRAM DMARC-DERIVADOS.
