000100******************************************************************
000200* IDENTIFICATION DIVISION
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    DMARC-TABLERO.
000600 AUTHOR.        R. FERREYRA.
000700 INSTALLATION.  DEPTO DE SISTEMAS - SEGURIDAD DE CORREO.
000800 DATE-WRITTEN.  22/09/1991.
000900 DATE-COMPILED.
001000 SECURITY.      USO INTERNO DEL DEPARTAMENTO. NO DISTRIBUIR.
001100
001200******************************************************************
001300* DMARC-TABLERO                                                 *
001400*                                                                *
001500* PROPOSITO: ARMA EL LISTADO "TABLERO" QUE SE ENVIA AL AREA DE   *
001600*   SEGURIDAD CADA MAÑANA, CON TRES SECCIONES:                   *
001700*     1) TRAFICO POR DOMINIO DE LOS ULTIMOS 30 DIAS.             *
001800*     2) TRAFICO POR DISPOSICION, TODO EL HISTORICO.             *
001900*     3) LOS 5 INFORMES MAS RECIENTES POR FECHA DE CIERRE.       *
002000*                                                                *
002100* LA FECHA "DE HOY" SE RECIBE COMO PARAMETRO DE CORRIDA (TARJETA *
002200* DE CONTROL) PARA PODER REPROCESAR CONTRA UNA FECHA FIJA.       *
002300******************************************************************
002400
002500******************************************************************
002600* HISTORIAL DE CAMBIOS                                          *
002700******************************************************************
002800* 22/09/91 RFE -------- ALTA DEL PROGRAMA (SIST-0420).          *
002900* 14/02/94 MTS -------- SE AGREGA LA SECCION DE ULTIMOS 5        *
003000*                       INFORMES, PEDIDA POR SEGURIDAD           *
003100*                       (SIST-0588).                             *
003200* 08/08/97 HGZ -------- LA VENTANA DE "ULTIMOS 30 DIAS" PASA A   *
003300*                       TOMARSE DE PARAMETRO Y NO DE LA FECHA    *
003400*                       DEL SISTEMA (SIST-0790).                 *
003500* 19/09/98 HGZ -------- REVISION Y2K, SIN CAMBIO DE LOGICA       *
003600*                       (SIST-0840).                             *
003700* 02/07/04 PAQ -------- EL TABLERO SE ADAPTA A LOS INFORMES      *
003800*                       AGREGADOS DMARC (DOMINIO/DISPOSICION EN  *
003900*                       LUGAR DE EMPRESA/TAREA) (SIST-1290).     *
004000* 17/03/15 LCV -------- LA SECCION DE DISPOSICION PASA A AGRUPAR *
004100*                       LOS BLANCOS BAJO UN RENGLON PROPIO EN    *
004200*                       VEZ DE DESCARTARLOS (SIST-1910).         *
004300* 11/04/18 RFE -------- LA VENTANA DE 30 DIAS DABA MAL CUANDO EL *
004400*                       DIA DEL MES ERA MENOR A 30: SE RESTABA   *
004500*                       30 AL NUMERO DE 14 DIGITOS COMPLETO Y SE *
004600*                       PISABA EL LIMITE DE MES/ANIO. AHORA SE   *
004700*                       RESTA CALENDARIO REAL, DIA POR DIA       *
004800*                       (SIST-1940). DE PASO LOS ACUMULADORES DE *
004900*                       DOMINIO Y DISPOSICION VUELVEN A SER      *
005000*                       CAMPOS DISPLAY, COMO EN EL RESTO DE LA   *
005100*                       SUITE (SE HABIAN PUESTO COMP-3 SIN       *
005200*                       NECESIDAD).                              *
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT CABECERAS-ALM   ASSIGN TO CABALM
006300    ORGANIZATION IS SEQUENTIAL
006400    FILE STATUS IS FS-CABALM.
006500
006600     SELECT DETALLES-ALM    ASSIGN TO DETALM
006700    ORGANIZATION IS SEQUENTIAL
006800    FILE STATUS IS FS-DETALM.
006900
007000     SELECT PARAMETROS      ASSIGN TO PARMTAB
007100    ORGANIZATION IS SEQUENTIAL
007200    FILE STATUS IS FS-PARAM.
007300
007400     SELECT LISTADO         ASSIGN TO TABRPT
007500    ORGANIZATION IS LINE SEQUENTIAL
007600    FILE STATUS IS FS-LISTADO.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  CABECERAS-ALM
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 360 CHARACTERS.
008300 01  CAB-REG-ALM.
008400     05  CAB-ID-INFORME-AL       PIC X(64).
008500     05  CAB-ORGANISMO-AL        PIC X(40).
008600     05  CAB-EMAIL-AL            PIC X(40).
008700     05  CAB-CONTACTO-EXT-AL     PIC X(40).
008800     05  CAB-FECHA-DESDE-AL      PIC 9(14).
008900     05  CAB-FECHA-HASTA-AL      PIC 9(14).
009000     05  CAB-DOMINIO-AL          PIC X(40).
009100     05  CAB-ADKIM-AL            PIC X(10).
009200     05  CAB-ASPF-AL             PIC X(10).
009300     05  CAB-POLITICA-AL         PIC X(10).
009400     05  CAB-POLITICA-SUB-AL     PIC X(10).
009500     05  CAB-PORCENTAJE-AL       PIC 9(03).
009600     05  CAB-ARCHIVO-AL          PIC X(40).
009700     05  FILLER                  PIC X(25).
009800
009900 FD  DETALLES-ALM
010000     LABEL RECORD IS STANDARD
010100     RECORD CONTAINS 316 CHARACTERS.
010200 01  DET-REG-ALM.
010300     05  DET-ID-INFORME-AL       PIC X(64).
010400     05  DET-IP-ORIGEN-AL        PIC X(45).
010500     05  DET-CANT-MENSAJES-AL    PIC 9(09).
010600     05  DET-DISPOSICION-AL      PIC X(12).
010700     05  DET-DKIM-ALINEADO-AL    PIC X(10).
010800     05  DET-SPF-ALINEADO-AL     PIC X(10).
010900     05  DET-HEADER-FROM-AL      PIC X(40).
011000     05  DET-ENVELOPE-FROM-AL    PIC X(40).
011100     05  DET-DKIM-DOMINIO-AL     PIC X(40).
011200     05  DET-SPF-DOMINIO-AL      PIC X(40).
011300     05  FILLER                  PIC X(06).
011400
011500*--- TARJETA DE CONTROL: "FECHA DE HOY" PARA LA CORRIDA, EN
011600*--- FORMATO AAAAMMDDHHMMSS (14 DIGITOS, IGUAL QUE LAS FECHAS
011700*--- DE LOS INFORMES).
011800 FD  PARAMETROS
011900     LABEL RECORD IS STANDARD
012000     RECORD CONTAINS 14 CHARACTERS.
012100 01  PAR-REG.
012200     05  PAR-FECHA-HOY           PIC 9(14).
012300
012400 FD  LISTADO
012500     LABEL RECORD IS STANDARD
012600     RECORD CONTAINS 132 CHARACTERS.
012700 01  LINEA-RPT                   PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000
013100 77  FS-CABALM                   PIC XX.
013200     88  CORRECTO-CABALM         VALUE "00".
013300     88  FIN-CABALM              VALUE "10".
013400 77  FS-DETALM                   PIC XX.
013500     88  CORRECTO-DETALM         VALUE "00".
013600     88  FIN-DETALM              VALUE "10".
013700 77  FS-PARAM                    PIC XX.
013800     88  CORRECTO-PARAM          VALUE "00".
013900 77  FS-LISTADO                  PIC XX.
014000     88  CORRECTO-LISTADO        VALUE "00".
014100
014200*----------------------------------------------------------------
014300* TABLA DE CABECERAS EN MEMORIA: SE CARGA TODO EL ALMACEN UNA
014400* SOLA VEZ Y SE TRABAJA POR INDICE, PORQUE LAS TRES SECCIONES
014500* DEL TABLERO NECESITAN RECORRER LAS CABECERAS MAS DE UNA VEZ.
014600*----------------------------------------------------------------
014700 01  WS-TABLA-CABECERAS.
014800     05  WS-CAB-ELEM OCCURS 4000 TIMES INDEXED BY IX-CAB.
014900   10  WS-CAB-ID           PIC X(64).
015000   10  WS-CAB-ORG          PIC X(40).
015100   10  WS-CAB-DOM          PIC X(40).
015200   10  WS-CAB-DESDE        PIC 9(14).
015300   10  WS-CAB-HASTA        PIC 9(14).
015400 01  WS-CANT-CAB                 PIC 9(5)  COMP VALUE ZERO.
015500
015600*--- TABLA DE DETALLES EN MEMORIA, CON EL DOMINIO DE LA CABECERA
015700*--- YA COPIADO AL LADO (REDEFINIDA MAS ABAJO PARA PODER LEER LA
015800*--- FECHA DE ALTA EN DOS MITADES CUANDO HAGA FALTA DEPURAR).
015900 01  WS-TABLA-DETALLES.
016000     05  WS-DET-ELEM OCCURS 20000 TIMES INDEXED BY IX-DET.
016100   10  WS-DET-ID-CAB       PIC X(64).
016200   10  WS-DET-DOM          PIC X(40).
016300   10  WS-DET-DESDE        PIC 9(14).
016400   10  WS-DET-CANT         PIC 9(09).
016500   10  WS-DET-DISP         PIC X(12).
016600 01  WS-DET-ELEM-R REDEFINES WS-TABLA-DETALLES.
016700     05  WS-DET-BYTE OCCURS 2780000 TIMES PIC X.
016800 01  WS-CANT-DET                 PIC 9(5)  COMP VALUE ZERO.
016900
017000*--- ACUMULADOR POR DOMINIO (ULTIMOS 30 DIAS).
017100 01  WS-TABLA-DOMINIO.
017200     05  WS-DOM-ELEM OCCURS 500 TIMES INDEXED BY IX-DOM.
017300   10  WS-DOM-NOMBRE       PIC X(40).
017400   10  WS-DOM-TOTAL        PIC 9(12).
017500 01  WS-DOM-TOTAL-ALFA REDEFINES WS-TABLA-DOMINIO.
017600     05  FILLER                  PIC X(26000).
017700 01  WS-CANT-DOM                 PIC 9(4)  COMP VALUE ZERO.
017800 01  WS-DOM-TEMP.
017900     05  WS-DOM-TEMP-NOMBRE      PIC X(40).
018000     05  WS-DOM-TEMP-TOTAL       PIC 9(12).
018100
018200*--- ACUMULADOR POR DISPOSICION (TODO EL HISTORICO).
018300 01  WS-TABLA-DISPOSIC.
018400     05  WS-DIS-ELEM OCCURS 10 TIMES INDEXED BY IX-DIS.
018500   10  WS-DIS-NOMBRE       PIC X(12).
018600   10  WS-DIS-TOTAL        PIC 9(12).
018700 01  WS-DIS-TOTAL-ALFA REDEFINES WS-TABLA-DISPOSIC.
018800     05  FILLER                  PIC X(240).
018900 01  WS-CANT-DIS                 PIC 9(2)  COMP VALUE ZERO.
019000 01  WS-DIS-TEMP.
019100     05  WS-DIS-TEMP-NOMBRE      PIC X(12).
019200     05  WS-DIS-TEMP-TOTAL       PIC 9(12).
019300
019400*--- LOS 5 INFORMES MAS RECIENTES POR FECHA DE CIERRE.
019500 01  WS-TABLA-ULTIMOS.
019600     05  WS-ULT-ELEM OCCURS 5 TIMES INDEXED BY IX-ULT.
019700   10  WS-ULT-ID           PIC X(64).
019800   10  WS-ULT-ORG          PIC X(40).
019900   10  WS-ULT-DOM          PIC X(40).
020000   10  WS-ULT-HASTA        PIC 9(14).
020100 01  WS-ULT-ALFA REDEFINES WS-TABLA-ULTIMOS.
020200     05  FILLER                  PIC X(790).
020300 01  WS-CANT-ULT                 PIC 9(1)  COMP VALUE ZERO.
020400 01  WS-ULT-TEMP.
020500     05  WS-ULT-TEMP-ID          PIC X(64).
020600     05  WS-ULT-TEMP-ORG         PIC X(40).
020700     05  WS-ULT-TEMP-DOM         PIC X(40).
020800     05  WS-ULT-TEMP-HASTA       PIC 9(14).
020900
021000 01  WS-FECHA-HOY                PIC 9(14) VALUE ZERO.
021100 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
021200     05  WS-FH-HOY-AAAA          PIC 9(4).
021300     05  WS-FH-HOY-MM            PIC 9(2).
021400     05  WS-FH-HOY-DD            PIC 9(2).
021500     05  WS-FH-HOY-HORA          PIC 9(6).
021600 01  WS-FECHA-LIMITE-30          PIC 9(14) VALUE ZERO.
021700 01  WS-FECHA-LIMITE-30-R REDEFINES WS-FECHA-LIMITE-30.
021800     05  WS-FL30-AAAA            PIC 9(4).
021900     05  WS-FL30-MM              PIC 9(2).
022000     05  WS-FL30-DD              PIC 9(2).
022100     05  WS-FL30-HORA            PIC 9(6).
022200 01  WS-SUB                      PIC 9(5)  COMP VALUE ZERO.
022300 01  WS-SUB-2                    PIC 9(5)  COMP VALUE ZERO.
022400 01  WS-MAYOR                    PIC 9(14) COMP VALUE ZERO.
022500 01  WS-POS-MENOR                PIC 9(1)  COMP VALUE ZERO.
022600
022700*----------------------------------------------------------------
022800* CAMPOS DE TRABAJO PARA RESTAR DIAS DE CALENDARIO A LA FECHA DE
022900* HOY (NO EL NUMERO DE 14 DIGITOS ENTERO: RESTARLE 30 DIRECTO
023000* SE COME LOS LIMITES DE MES Y DE ANIO, VER HISTORIAL SIST-1940).
023100*----------------------------------------------------------------
023200 01  WS-FH-AAAA                  PIC 9(4)  COMP VALUE ZERO.
023300 01  WS-FH-MM                    PIC 9(2)  COMP VALUE ZERO.
023400 01  WS-FH-DD                    PIC 9(2)  COMP VALUE ZERO.
023500 01  WS-FH-CONTADOR              PIC 9(5)  COMP VALUE ZERO.
023600 01  WS-DIAS-RESTAR              PIC 9(5)  COMP VALUE ZERO.
023700 01  WS-FH-COCIENTE              PIC 9(9)  COMP VALUE ZERO.
023800 01  WS-FH-RESTO-4               PIC 9(4)  COMP VALUE ZERO.
023900 01  WS-FH-RESTO-100             PIC 9(4)  COMP VALUE ZERO.
024000 01  WS-FH-RESTO-400             PIC 9(4)  COMP VALUE ZERO.
024100 01  WS-FH-BISIESTO-SW           PIC X     VALUE "N".
024200     88  FH-ANIO-BISIESTO        VALUE "S".
024300     88  FH-ANIO-COMUN           VALUE "N".
024400
024500 01  WS-TABLA-DIAS-MES.
024600     05  FILLER                  PIC 9(2)  VALUE 31.
024700     05  FILLER                  PIC 9(2)  VALUE 28.
024800     05  FILLER                  PIC 9(2)  VALUE 31.
024900     05  FILLER                  PIC 9(2)  VALUE 30.
025000     05  FILLER                  PIC 9(2)  VALUE 31.
025100     05  FILLER                  PIC 9(2)  VALUE 30.
025200     05  FILLER                  PIC 9(2)  VALUE 31.
025300     05  FILLER                  PIC 9(2)  VALUE 31.
025400     05  FILLER                  PIC 9(2)  VALUE 30.
025500     05  FILLER                  PIC 9(2)  VALUE 31.
025600     05  FILLER                  PIC 9(2)  VALUE 30.
025700     05  FILLER                  PIC 9(2)  VALUE 31.
025800 01  WS-DIAS-POR-MES REDEFINES WS-TABLA-DIAS-MES.
025900     05  WS-DPM                  PIC 9(2)  OCCURS 12 TIMES
026000                     INDEXED BY IX-DPM.
026100
026200*----------------------------------------------------------------
026300* LINEAS DE IMPRESION. LA SUITE DMARC NO USA REPORT WRITER, IGUAL
026400* QUE TODOS LOS LISTADOS DE ESTE DEPARTAMENTO: SE ARMA LA LINEA
026500* A MANO Y SE ESCRIBE POR LINE SEQUENTIAL.
026600*----------------------------------------------------------------
026700 01  REP-ENCABEZADO.
026800     05  FILLER                  PIC X(15) VALUE "TABLERO DMARC".
026900     05  FILLER                  PIC X(10) VALUE SPACES.
027000     05  REP-ENC-FECHA           PIC 9(14).
027100     05  FILLER                  PIC X(93) VALUE SPACES.
027200
027300 01  REP-TITULO-SEC1.
027400     05  FILLER                  PIC X(50) VALUE
027500   "RESUMEN POR DOMINIO - ULTIMOS 30 DIAS".
027600     05  FILLER                  PIC X(82) VALUE SPACES.
027700
027800 01  REP-HDR-SEC1.
027900     05  FILLER                  PIC X(40) VALUE "DOMINIO".
028000     05  FILLER                  PIC X(20) VALUE
028100   "TOTAL MENSAJES".
028200     05  FILLER                  PIC X(72) VALUE SPACES.
028300
028400 01  REP-FILA-SEC1.
028500     05  REP-SEC1-DOM            PIC X(40).
028600     05  REP-SEC1-TOTAL          PIC Z(11)9.
028700     05  FILLER                  PIC X(81) VALUE SPACES.
028800
028900 01  REP-TITULO-SEC2.
029000     05  FILLER                  PIC X(46) VALUE
029100   "RESUMEN POR DISPOSICION - HISTORICO".
029200     05  FILLER                  PIC X(86) VALUE SPACES.
029300
029400 01  REP-HDR-SEC2.
029500     05  FILLER                  PIC X(12) VALUE "DISPOSICION".
029600     05  FILLER                  PIC X(15) VALUE "TOTAL".
029700     05  FILLER                  PIC X(105) VALUE SPACES.
029800
029900 01  REP-FILA-SEC2.
030000     05  REP-SEC2-DISP           PIC X(12).
030100     05  REP-SEC2-TOTAL          PIC Z(11)9.
030200     05  FILLER                  PIC X(109) VALUE SPACES.
030300
030400 01  REP-TITULO-SEC3.
030500     05  FILLER                  PIC X(40) VALUE
030600   "ULTIMOS 5 INFORMES".
030700     05  FILLER                  PIC X(92) VALUE SPACES.
030800
030900 01  REP-HDR-SEC3.
031000     05  FILLER                  PIC X(20) VALUE "REPORT-ID".
031100     05  FILLER                  PIC X(42) VALUE "ORGANISMO".
031200     05  FILLER                  PIC X(42) VALUE "DOMINIO".
031300     05  FILLER                  PIC X(16) VALUE "FECHA CIERRE".
031400     05  FILLER                  PIC X(12) VALUE SPACES.
031500
031600 01  REP-FILA-SEC3.
031700     05  REP-SEC3-ID             PIC X(20).
031800     05  REP-SEC3-ORG            PIC X(42).
031900     05  REP-SEC3-DOM            PIC X(42).
032000     05  REP-SEC3-HASTA          PIC 9(14).
032100     05  FILLER                  PIC X(14) VALUE SPACES.
032200
032300 01  LINEA-VACIA                 PIC X(132) VALUE SPACES.
032400
032500 PROCEDURE DIVISION.
032600
032700******************************************************************
032800* 0000 - CONTROL PRINCIPAL                                       *
032900******************************************************************
033000 0000-INICIO.
033100     PERFORM 1000-ABRIR-ARCHIVOS        THRU 1000-EXIT.
033200     PERFORM 1100-LEER-PARAMETRO        THRU 1100-EXIT.
033300     PERFORM 1150-CALC-FECHA-LIMITE-30  THRU 1150-EXIT.
033400     PERFORM 1200-CARGAR-CABECERAS      THRU 1200-EXIT.
033500     PERFORM 1300-CARGAR-DETALLES       THRU 1300-EXIT.
033600     PERFORM 2000-ACUMULAR-DOMINIO      THRU 2000-EXIT.
033700     PERFORM 3000-ACUMULAR-DISPOSIC     THRU 3000-EXIT.
033800     PERFORM 4000-ARMAR-ULTIMOS-5       THRU 4000-EXIT.
033900     PERFORM 5000-IMPRIMIR-DOMINIO      THRU 5000-EXIT.
034000     PERFORM 6000-IMPRIMIR-DISPOSIC     THRU 6000-EXIT.
034100     PERFORM 7000-IMPRIMIR-ULTIMOS      THRU 7000-EXIT.
034200     PERFORM 9000-CERRAR-ARCHIVOS       THRU 9000-EXIT.
034300     STOP RUN.
034400
034500******************************************************************
034600* 1000 - APERTURA DE ARCHIVOS                                    *
034700******************************************************************
034800 1000-ABRIR-ARCHIVOS.
034900     OPEN INPUT CABECERAS-ALM.
035000     IF NOT CORRECTO-CABALM
035100   DISPLAY "DMARC-TABLERO: ERROR AL ABRIR CABECERAS-ALM FS="
035200     FS-CABALM
035300   GO TO 1000-ABEND.
035400     OPEN INPUT DETALLES-ALM.
035500     IF NOT CORRECTO-DETALM
035600   DISPLAY "DMARC-TABLERO: ERROR AL ABRIR DETALLES-ALM FS="
035700     FS-DETALM
035800   GO TO 1000-ABEND.
035900     OPEN INPUT PARAMETROS.
036000     IF NOT CORRECTO-PARAM
036100   DISPLAY "DMARC-TABLERO: ERROR AL ABRIR PARAMETROS FS="
036200     FS-PARAM
036300   GO TO 1000-ABEND.
036400     OPEN OUTPUT LISTADO.
036500     IF NOT CORRECTO-LISTADO
036600   DISPLAY "DMARC-TABLERO: ERROR AL ABRIR LISTADO FS="
036700     FS-LISTADO
036800   GO TO 1000-ABEND.
036900     GO TO 1000-EXIT.
037000 1000-ABEND.
037100     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.
037200     STOP RUN.
037300 1000-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700* 1100 - LECTURA DE LA FECHA "DE HOY" DE LA CORRIDA              *
037800******************************************************************
037900 1100-LEER-PARAMETRO.
038000     READ PARAMETROS.
038100     IF NOT CORRECTO-PARAM
038200   DISPLAY "DMARC-TABLERO: ERROR AL LEER PARAMETROS FS="
038300     FS-PARAM
038400   GO TO 1000-ABEND.
038500     MOVE PAR-FECHA-HOY TO WS-FECHA-HOY.
038600 1100-EXIT.
038700     EXIT.
038800
038900******************************************************************
039000* 1150 - FECHA LIMITE DE LA VENTANA "ULTIMOS 30 DIAS".  SE RESTAN *
039100*        30 DIAS DE CALENDARIO, DIA POR DIA, EN VEZ DE RESTARLE  *
039200*        30 AL NUMERO DE 14 DIGITOS DIRECTAMENTE (ESO ULTIMO     *
039300*        PISABA EL LIMITE DE MES/ANIO Y DABA FECHAS INVALIDAS    *
039400*        CUANDO EL DIA DEL MES ERA MENOR A 30 - SIST-1940).      *
039500******************************************************************
039600 1150-CALC-FECHA-LIMITE-30.
039700     MOVE WS-FH-HOY-AAAA         TO WS-FH-AAAA.
039800     MOVE WS-FH-HOY-MM           TO WS-FH-MM.
039900     MOVE WS-FH-HOY-DD           TO WS-FH-DD.
040000     MOVE 30                     TO WS-DIAS-RESTAR.
040100     PERFORM 1160-RESTAR-UN-DIA THRU 1160-EXIT
040200   VARYING WS-FH-CONTADOR FROM 1 BY 1
040300   UNTIL WS-FH-CONTADOR > WS-DIAS-RESTAR.
040400     MOVE WS-FH-AAAA             TO WS-FL30-AAAA.
040500     MOVE WS-FH-MM               TO WS-FL30-MM.
040600     MOVE WS-FH-DD               TO WS-FL30-DD.
040700     MOVE WS-FH-HOY-HORA         TO WS-FL30-HORA.
040800 1150-EXIT.
040900     EXIT.
041000
041100 1160-RESTAR-UN-DIA.
041200     IF WS-FH-DD > 1
041300   SUBTRACT 1 FROM WS-FH-DD
041400     ELSE
041500   PERFORM 1170-IR-A-MES-ANTERIOR THRU 1170-EXIT.
041600 1160-EXIT.
041700     EXIT.
041800
041900 1170-IR-A-MES-ANTERIOR.
042000     IF WS-FH-MM > 1
042100   SUBTRACT 1 FROM WS-FH-MM
042200     ELSE
042300   MOVE 12 TO WS-FH-MM
042400   SUBTRACT 1 FROM WS-FH-AAAA.
042500     PERFORM 1180-DETERMINAR-BISIESTO THRU 1180-EXIT.
042600     SET IX-DPM TO WS-FH-MM.
042700     MOVE WS-DPM(IX-DPM) TO WS-FH-DD.
042800     IF WS-FH-MM = 2 AND FH-ANIO-BISIESTO
042900   MOVE 29 TO WS-FH-DD.
043000 1170-EXIT.
043100     EXIT.
043200
043300 1180-DETERMINAR-BISIESTO.
043400     MOVE "N" TO WS-FH-BISIESTO-SW.
043500     DIVIDE WS-FH-AAAA BY 4 GIVING WS-FH-COCIENTE
043600   REMAINDER WS-FH-RESTO-4.
043700     IF WS-FH-RESTO-4 = 0
043800   DIVIDE WS-FH-AAAA BY 100 GIVING WS-FH-COCIENTE
043900 REMAINDER WS-FH-RESTO-100
044000   IF WS-FH-RESTO-100 NOT = 0
044100 MOVE "S" TO WS-FH-BISIESTO-SW
044200   ELSE
044300 DIVIDE WS-FH-AAAA BY 400 GIVING WS-FH-COCIENTE
044400     REMAINDER WS-FH-RESTO-400
044500 IF WS-FH-RESTO-400 = 0
044600     MOVE "S" TO WS-FH-BISIESTO-SW.
044700 1180-EXIT.
044800     EXIT.
044900
045000******************************************************************
045100* 1200 - CARGA EN MEMORIA DE TODAS LAS CABECERAS DEL ALMACEN     *
045200******************************************************************
045300 1200-CARGAR-CABECERAS.
045400     MOVE ZERO TO WS-CANT-CAB.
045500     PERFORM 1210-LEER-CABECERA THRU 1210-EXIT.
045600     PERFORM 1220-GUARDAR-CABECERA THRU 1220-EXIT
045700   UNTIL FIN-CABALM.
045800 1200-EXIT.
045900     EXIT.
046000
046100 1210-LEER-CABECERA.
046200     READ CABECERAS-ALM.
046300     IF NOT CORRECTO-CABALM AND NOT FIN-CABALM
046400   DISPLAY "DMARC-TABLERO: ERROR AL LEER CABECERAS-ALM FS="
046500     FS-CABALM
046600   GO TO 1000-ABEND.
046700 1210-EXIT.
046800     EXIT.
046900
047000 1220-GUARDAR-CABECERA.
047100     ADD 1 TO WS-CANT-CAB.
047200     MOVE CAB-ID-INFORME-AL  TO WS-CAB-ID(WS-CANT-CAB).
047300     MOVE CAB-ORGANISMO-AL   TO WS-CAB-ORG(WS-CANT-CAB).
047400     MOVE CAB-DOMINIO-AL     TO WS-CAB-DOM(WS-CANT-CAB).
047500     MOVE CAB-FECHA-DESDE-AL TO WS-CAB-DESDE(WS-CANT-CAB).
047600     MOVE CAB-FECHA-HASTA-AL TO WS-CAB-HASTA(WS-CANT-CAB).
047700     PERFORM 1210-LEER-CABECERA THRU 1210-EXIT.
047800 1220-EXIT.
047900     EXIT.
048000
048100******************************************************************
048200* 1300 - CARGA EN MEMORIA DE LOS DETALLES, CON EL DOMINIO Y LA   *
048300*        FECHA-DESDE DE SU CABECERA YA RESUELTOS POR BUSQUEDA    *
048400*        SECUENCIAL EN LA TABLA ANTERIOR (NO HAY MUCHOS          *
048500*        INFORMES POR CORRIDA, ALCANZA CON SEARCH).              *
048600******************************************************************
048700 1300-CARGAR-DETALLES.
048800     MOVE ZERO TO WS-CANT-DET.
048900     PERFORM 1310-LEER-DETALLE THRU 1310-EXIT.
049000     PERFORM 1320-GUARDAR-DETALLE THRU 1320-EXIT
049100   UNTIL FIN-DETALM.
049200 1300-EXIT.
049300     EXIT.
049400
049500 1310-LEER-DETALLE.
049600     READ DETALLES-ALM.
049700     IF NOT CORRECTO-DETALM AND NOT FIN-DETALM
049800   DISPLAY "DMARC-TABLERO: ERROR AL LEER DETALLES-ALM FS="
049900     FS-DETALM
050000   GO TO 1000-ABEND.
050100 1310-EXIT.
050200     EXIT.
050300
050400 1320-GUARDAR-DETALLE.
050500     SET IX-CAB TO 1.
050600     SEARCH WS-CAB-ELEM
050700   AT END
050800 NEXT SENTENCE
050900   WHEN WS-CAB-ID(IX-CAB) = DET-ID-INFORME-AL
051000 ADD 1 TO WS-CANT-DET
051100 MOVE DET-ID-INFORME-AL TO WS-DET-ID-CAB(WS-CANT-DET)
051200 MOVE WS-CAB-DOM(IX-CAB) TO WS-DET-DOM(WS-CANT-DET)
051300 MOVE WS-CAB-DESDE(IX-CAB) TO WS-DET-DESDE(WS-CANT-DET)
051400 MOVE DET-CANT-MENSAJES-AL TO WS-DET-CANT(WS-CANT-DET)
051500 MOVE DET-DISPOSICION-AL TO WS-DET-DISP(WS-CANT-DET).
051600     PERFORM 1310-LEER-DETALLE THRU 1310-EXIT.
051700 1320-EXIT.
051800     EXIT.
051900
052000******************************************************************
052100* 2000 - ACUMULACION POR DOMINIO, SOLO DETALLES CUYA CABECERA    *
052200*        TIENE FECHA-DESDE DENTRO DE LOS ULTIMOS 30 DIAS.        *
052300******************************************************************
052400 2000-ACUMULAR-DOMINIO.
052500     MOVE ZERO TO WS-CANT-DOM.
052600     PERFORM 2100-ACUMULAR-UN-DETALLE THRU 2100-EXIT
052700   VARYING IX-DET FROM 1 BY 1
052800   UNTIL IX-DET > WS-CANT-DET.
052900     PERFORM 2500-ORDENAR-DOMINIO THRU 2500-EXIT.
053000 2000-EXIT.
053100     EXIT.
053200
053300 2100-ACUMULAR-UN-DETALLE.
053400     IF WS-DET-DESDE(IX-DET) >= WS-FECHA-LIMITE-30
053500   SET IX-DOM TO 1
053600   SET WS-POS-MENOR TO ZERO
053700   SEARCH WS-DOM-ELEM
053800 AT END
053900     ADD 1 TO WS-CANT-DOM
054000     MOVE WS-DET-DOM(IX-DET) TO WS-DOM-NOMBRE(WS-CANT-DOM)
054100     MOVE WS-DET-CANT(IX-DET) TO WS-DOM-TOTAL(WS-CANT-DOM)
054200 WHEN WS-DOM-NOMBRE(IX-DOM) = WS-DET-DOM(IX-DET)
054300     ADD WS-DET-CANT(IX-DET) TO WS-DOM-TOTAL(IX-DOM).
054400 2100-EXIT.
054500     EXIT.
054600
054700******************************************************************
054800* 2500 - ORDEN DESCENDENTE POR TOTAL (BURBUJA; LA TABLA DE       *
054900*        DOMINIOS ES CHICA, NO HACE FALTA NADA MAS FINO).        *
055000******************************************************************
055100 2500-ORDENAR-DOMINIO.
055200     IF WS-CANT-DOM < 2
055300   GO TO 2500-EXIT.
055400     PERFORM 2510-PASADA-DOMINIO THRU 2510-EXIT
055500   VARYING WS-SUB FROM 1 BY 1
055600   UNTIL WS-SUB >= WS-CANT-DOM.
055700 2500-EXIT.
055800     EXIT.
055900
056000 2510-PASADA-DOMINIO.
056100     PERFORM 2520-COMPARAR-DOMINIO THRU 2520-EXIT
056200   VARYING WS-SUB-2 FROM 1 BY 1
056300   UNTIL WS-SUB-2 > WS-CANT-DOM - WS-SUB.
056400 2510-EXIT.
056500     EXIT.
056600
056700 2520-COMPARAR-DOMINIO.
056800     IF WS-DOM-TOTAL(WS-SUB-2) < WS-DOM-TOTAL(WS-SUB-2 + 1)
056900   MOVE WS-DOM-ELEM(WS-SUB-2)   TO WS-DOM-TEMP
057000   MOVE WS-DOM-ELEM(WS-SUB-2+1) TO WS-DOM-ELEM(WS-SUB-2)
057100   MOVE WS-DOM-TEMP             TO WS-DOM-ELEM(WS-SUB-2+1).
057200 2520-EXIT.
057300     EXIT.
057400
057500******************************************************************
057600* 3000 - ACUMULACION POR DISPOSICION, TODO EL HISTORICO (SIN     *
057700*        FILTRO DE FECHA). LOS BLANCOS SE AGRUPAN EN SU PROPIO   *
057800*        RENGLON.                                                *
057900******************************************************************
058000 3000-ACUMULAR-DISPOSIC.
058100     MOVE ZERO TO WS-CANT-DIS.
058200     PERFORM 3100-ACUMULAR-UNA-DISPOSIC THRU 3100-EXIT
058300   VARYING IX-DET FROM 1 BY 1
058400   UNTIL IX-DET > WS-CANT-DET.
058500     PERFORM 3500-ORDENAR-DISPOSIC THRU 3500-EXIT.
058600 3000-EXIT.
058700     EXIT.
058800
058900 3100-ACUMULAR-UNA-DISPOSIC.
059000     SET IX-DIS TO 1.
059100     SEARCH WS-DIS-ELEM
059200   AT END
059300 ADD 1 TO WS-CANT-DIS
059400 MOVE WS-DET-DISP(IX-DET) TO WS-DIS-NOMBRE(WS-CANT-DIS)
059500 MOVE WS-DET-CANT(IX-DET) TO WS-DIS-TOTAL(WS-CANT-DIS)
059600   WHEN WS-DIS-NOMBRE(IX-DIS) = WS-DET-DISP(IX-DET)
059700 ADD WS-DET-CANT(IX-DET) TO WS-DIS-TOTAL(IX-DIS).
059800 3100-EXIT.
059900     EXIT.
060000
060100 3500-ORDENAR-DISPOSIC.
060200     IF WS-CANT-DIS < 2
060300   GO TO 3500-EXIT.
060400     PERFORM 3510-PASADA-DISPOSIC THRU 3510-EXIT
060500   VARYING WS-SUB FROM 1 BY 1
060600   UNTIL WS-SUB >= WS-CANT-DIS.
060700 3500-EXIT.
060800     EXIT.
060900
061000 3510-PASADA-DISPOSIC.
061100     PERFORM 3520-COMPARAR-DISPOSIC THRU 3520-EXIT
061200   VARYING WS-SUB-2 FROM 1 BY 1
061300   UNTIL WS-SUB-2 > WS-CANT-DIS - WS-SUB.
061400 3510-EXIT.
061500     EXIT.
061600
061700 3520-COMPARAR-DISPOSIC.
061800     IF WS-DIS-TOTAL(WS-SUB-2) < WS-DIS-TOTAL(WS-SUB-2 + 1)
061900   MOVE WS-DIS-ELEM(WS-SUB-2)   TO WS-DIS-TEMP
062000   MOVE WS-DIS-ELEM(WS-SUB-2+1) TO WS-DIS-ELEM(WS-SUB-2)
062100   MOVE WS-DIS-TEMP             TO WS-DIS-ELEM(WS-SUB-2+1).
062200 3520-EXIT.
062300     EXIT.
062400
062500******************************************************************
062600* 4000 - LOS 5 INFORMES CON MAYOR FECHA-HASTA (SIMPLE BARRIDO,   *
062700*        SE VA DESCARTANDO EL MENOR DE LOS 5 ELEGIDOS).          *
062800******************************************************************
062900 4000-ARMAR-ULTIMOS-5.
063000     MOVE ZERO TO WS-CANT-ULT.
063100     PERFORM 4100-EVALUAR-CABECERA THRU 4100-EXIT
063200   VARYING IX-CAB FROM 1 BY 1
063300   UNTIL IX-CAB > WS-CANT-CAB.
063400     PERFORM 4500-ORDENAR-ULTIMOS THRU 4500-EXIT.
063500 4000-EXIT.
063600     EXIT.
063700
063800 4100-EVALUAR-CABECERA.
063900     IF WS-CANT-ULT < 5
064000   ADD 1 TO WS-CANT-ULT
064100   MOVE WS-CAB-ID(IX-CAB)    TO WS-ULT-ID(WS-CANT-ULT)
064200   MOVE WS-CAB-ORG(IX-CAB)   TO WS-ULT-ORG(WS-CANT-ULT)
064300   MOVE WS-CAB-DOM(IX-CAB)   TO WS-ULT-DOM(WS-CANT-ULT)
064400   MOVE WS-CAB-HASTA(IX-CAB) TO WS-ULT-HASTA(WS-CANT-ULT)
064500     ELSE
064600   PERFORM 4200-REEMPLAZAR-SI-MAYOR THRU 4200-EXIT.
064700 4100-EXIT.
064800     EXIT.
064900
065000 4200-REEMPLAZAR-SI-MAYOR.
065100     SET WS-POS-MENOR TO 1.
065200     SET IX-ULT TO 2.
065300     PERFORM 4210-BUSCAR-MENOR THRU 4210-EXIT
065400   VARYING IX-ULT FROM 2 BY 1
065500   UNTIL IX-ULT > 5.
065600     IF WS-CAB-HASTA(IX-CAB) > WS-ULT-HASTA(WS-POS-MENOR)
065700   MOVE WS-CAB-ID(IX-CAB)    TO WS-ULT-ID(WS-POS-MENOR)
065800   MOVE WS-CAB-ORG(IX-CAB)   TO WS-ULT-ORG(WS-POS-MENOR)
065900   MOVE WS-CAB-DOM(IX-CAB)   TO WS-ULT-DOM(WS-POS-MENOR)
066000   MOVE WS-CAB-HASTA(IX-CAB) TO WS-ULT-HASTA(WS-POS-MENOR).
066100 4200-EXIT.
066200     EXIT.
066300
066400 4210-BUSCAR-MENOR.
066500     IF WS-ULT-HASTA(IX-ULT) < WS-ULT-HASTA(WS-POS-MENOR)
066600   SET WS-POS-MENOR TO IX-ULT.
066700 4210-EXIT.
066800     EXIT.
066900
067000 4500-ORDENAR-ULTIMOS.
067100     IF WS-CANT-ULT < 2
067200   GO TO 4500-EXIT.
067300     PERFORM 4510-PASADA-ULTIMOS THRU 4510-EXIT
067400   VARYING WS-SUB FROM 1 BY 1
067500   UNTIL WS-SUB >= WS-CANT-ULT.
067600 4500-EXIT.
067700     EXIT.
067800
067900 4510-PASADA-ULTIMOS.
068000     PERFORM 4520-COMPARAR-ULTIMOS THRU 4520-EXIT
068100   VARYING WS-SUB-2 FROM 1 BY 1
068200   UNTIL WS-SUB-2 > WS-CANT-ULT - WS-SUB.
068300 4510-EXIT.
068400     EXIT.
068500
068600 4520-COMPARAR-ULTIMOS.
068700     IF WS-ULT-HASTA(WS-SUB-2) < WS-ULT-HASTA(WS-SUB-2 + 1)
068800   MOVE WS-ULT-ELEM(WS-SUB-2)   TO WS-ULT-TEMP
068900   MOVE WS-ULT-ELEM(WS-SUB-2+1) TO WS-ULT-ELEM(WS-SUB-2)
069000   MOVE WS-ULT-TEMP             TO WS-ULT-ELEM(WS-SUB-2+1).
069100 4520-EXIT.
069200     EXIT.
069300
069400******************************************************************
069500* 5000 - IMPRESION DE LA SECCION 1 (DOMINIO)                     *
069600******************************************************************
069700 5000-IMPRIMIR-DOMINIO.
069800     MOVE WS-FECHA-HOY TO REP-ENC-FECHA.
069900     WRITE LINEA-RPT FROM REP-ENCABEZADO AFTER PAGE.
070000     WRITE LINEA-RPT FROM LINEA-VACIA AFTER 1.
070100     WRITE LINEA-RPT FROM REP-TITULO-SEC1 AFTER 1.
070200     WRITE LINEA-RPT FROM REP-HDR-SEC1 AFTER 1.
070300     IF WS-CANT-DOM = ZERO
070400   GO TO 5000-EXIT.
070500     PERFORM 5100-IMPRIMIR-FILA-DOM THRU 5100-EXIT
070600   VARYING IX-DOM FROM 1 BY 1
070700   UNTIL IX-DOM > WS-CANT-DOM.
070800 5000-EXIT.
070900     EXIT.
071000
071100 5100-IMPRIMIR-FILA-DOM.
071200     MOVE WS-DOM-NOMBRE(IX-DOM) TO REP-SEC1-DOM.
071300     MOVE WS-DOM-TOTAL(IX-DOM)  TO REP-SEC1-TOTAL.
071400     WRITE LINEA-RPT FROM REP-FILA-SEC1 AFTER 1.
071500 5100-EXIT.
071600     EXIT.
071700
071800******************************************************************
071900* 6000 - IMPRESION DE LA SECCION 2 (DISPOSICION)                 *
072000******************************************************************
072100 6000-IMPRIMIR-DISPOSIC.
072200     WRITE LINEA-RPT FROM LINEA-VACIA AFTER 1.
072300     WRITE LINEA-RPT FROM REP-TITULO-SEC2 AFTER 1.
072400     WRITE LINEA-RPT FROM REP-HDR-SEC2 AFTER 1.
072500     IF WS-CANT-DIS = ZERO
072600   GO TO 6000-EXIT.
072700     PERFORM 6100-IMPRIMIR-FILA-DIS THRU 6100-EXIT
072800   VARYING IX-DIS FROM 1 BY 1
072900   UNTIL IX-DIS > WS-CANT-DIS.
073000 6000-EXIT.
073100     EXIT.
073200
073300 6100-IMPRIMIR-FILA-DIS.
073400     MOVE WS-DIS-NOMBRE(IX-DIS) TO REP-SEC2-DISP.
073500     MOVE WS-DIS-TOTAL(IX-DIS)  TO REP-SEC2-TOTAL.
073600     WRITE LINEA-RPT FROM REP-FILA-SEC2 AFTER 1.
073700 6100-EXIT.
073800     EXIT.
073900
074000******************************************************************
074100* 7000 - IMPRESION DE LA SECCION 3 (ULTIMOS 5 INFORMES)          *
074200******************************************************************
074300 7000-IMPRIMIR-ULTIMOS.
074400     WRITE LINEA-RPT FROM LINEA-VACIA AFTER 1.
074500     WRITE LINEA-RPT FROM REP-TITULO-SEC3 AFTER 1.
074600     WRITE LINEA-RPT FROM REP-HDR-SEC3 AFTER 1.
074700     IF WS-CANT-ULT = ZERO
074800   GO TO 7000-EXIT.
074900     PERFORM 7100-IMPRIMIR-FILA-ULT THRU 7100-EXIT
075000   VARYING IX-ULT FROM 1 BY 1
075100   UNTIL IX-ULT > WS-CANT-ULT.
075200 7000-EXIT.
075300     EXIT.
075400
075500 7100-IMPRIMIR-FILA-ULT.
075600     MOVE WS-ULT-ID(IX-ULT)    TO REP-SEC3-ID.
075700     MOVE WS-ULT-ORG(IX-ULT)   TO REP-SEC3-ORG.
075800     MOVE WS-ULT-DOM(IX-ULT)   TO REP-SEC3-DOM.
075900     MOVE WS-ULT-HASTA(IX-ULT) TO REP-SEC3-HASTA.
076000     WRITE LINEA-RPT FROM REP-FILA-SEC3 AFTER 1.
076100 7100-EXIT.
076200     EXIT.
076300
076400******************************************************************
076500* 9000 - CIERRE DE ARCHIVOS                                      *
076600******************************************************************
076700 9000-CERRAR-ARCHIVOS.
076800     CLOSE CABECERAS-ALM DETALLES-ALM PARAMETROS LISTADO.
076900 9000-EXIT.
077000     EXIT.
077100
077200 END PROGRAM DMARC-TABLERO.
